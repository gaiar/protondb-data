000100*****************************************************************
000200* Program name:    GMQRY010.                                    *
000300* Original author: mibarra.                                     *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 05/03/1994 mibarra       Initial Version. Ticket GM-0024.      *GM-0024
000900* 03/06/1994 gforrich      Ticket GM-0034 - RECENT and UPDATED   *GM-0034
001000*                          top-N functions added.                *
001100* 19/07/1994 gforrich      Ticket GM-0041 - STATS block added,   *GM-0041
001200*                          average rounded per new rule C1.      *
001220* 22/01/1999 gforrich      Ticket GM-0049 - Y2K review of the    *GM-0049
001240*                          SEARCH/LOOKUP verbs, no logic change. *
001300* 14/10/1999 gforrich      Ticket GM-0055 - control card layout  *GM-0055
001400*                          documented, no logic change.          *
001420* 09/03/2000 mibarra       Ticket GM-0061 - SEARCH substring     *GM-0061
001440*                          length scan corrected for titles and  *
001460*                          search text with embedded blanks.     *
001500*****************************************************************
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  GMQRY010.
002300 AUTHOR. MARIO IBARRA.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. 05/03/1994.
002600 DATE-COMPILED. 05/03/1994.
002700 SECURITY. CONFIDENTIAL.
002800*****************************************************************
002900*                                                               *
003000*             E N V I R O N M E N T   D I V I S I O N           *
003100*                                                               *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000
004100*****************************************************************
004200*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004300*****************************************************************
004400 FILE-CONTROL.
004500
004600     SELECT CTLCARD    ASSIGN       TO CTLCARD
004700                       FILE STATUS  IS SW-FS-CTL.
004800
004900     SELECT GAMEMSTR   ASSIGN       TO GAMEMSTR
005000                       ORGANIZATION IS INDEXED
005100                       ACCESS       IS DYNAMIC
005200                       RECORD KEY   IS GMM-APP-ID OF REG-GAMEMSTR
005300                       FILE STATUS  IS SW-FS-MSTR.
005400
005500     SELECT SD-WORKFILE ASSIGN      TO GMSRT04.
005600
005700     SELECT SORTOUT    ASSIGN       TO GMSRT05
005800                       FILE STATUS  IS SW-FS-SORT.
005900
006000     SELECT RPTFILE    ASSIGN       TO GMRPT03
006100                       FILE STATUS  IS SW-FS-RPT.
006200
006300*****************************************************************
006400*                                                               *
006500*                      D A T A   D I V I S I O N                *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100*****************************************************************
007200* TARJETA DE CONTROL -- UNA POR CORRIDA.  COLUMNAS:              *
007300*   01-08  VERBO   (COUNT / SEARCH / LOOKUP / MOSTREP /          *
007400*                    RECENT / UPDATED / STATS)                  *
007500*   09-18  N (TOP-N, ZERO SI NO APLICA)                          *
007600*   19-78  TEXTO DE BUSQUEDA U APP-ID SEGUN EL VERBO             *
007700*****************************************************************
007800 FD  CTLCARD
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 80 CHARACTERS.
008100 01  REG-CTLCARD.
008200     05  CTL-VERBO                    PIC X(08).
008300         88  CTL-88-COUNT                    VALUE 'COUNT   '.
008400         88  CTL-88-SEARCH                   VALUE 'SEARCH  '.
008500         88  CTL-88-LOOKUP                   VALUE 'LOOKUP  '.
008600         88  CTL-88-MOSTREP                  VALUE 'MOSTREP '.
008700         88  CTL-88-RECENT                   VALUE 'RECENT  '.
008800         88  CTL-88-UPDATED                  VALUE 'UPDATED '.
008900         88  CTL-88-STATS                    VALUE 'STATS   '.
009000     05  CTL-TOP-N                    PIC 9(10).
009100     05  CTL-PARM                     PIC X(60).
009200
009300 FD  GAMEMSTR
009400     RECORDING MODE IS F
009500     RECORD CONTAINS 94 CHARACTERS.
009600 01  REG-GAMEMSTR.
009700     COPY GMGAMM0.
009800
009900 SD  SD-WORKFILE
010000     RECORD CONTAINS 104 CHARACTERS.
010100 01  SD-WORK-RECORD.
010200     05  SDW-CLAVE-ORDEN               PIC 9(10).
010300     05  SDW-APP-ID                    PIC X(10).
010400     05  SDW-TITLE                     PIC X(60).
010500     05  SDW-FIRST-SEEN                PIC 9(10).
010600     05  SDW-LAST-SEEN                 PIC 9(10).
010700     05  SDW-REPORT-COUNT              PIC 9(07) COMP.
010800
010900 FD  SORTOUT
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 104 CHARACTERS.
011200 01  SORTOUT-RECORD.
011300     05  SO-CLAVE-ORDEN                PIC 9(10).
011400     05  SO-APP-ID                     PIC X(10).
011500     05  SO-TITLE                      PIC X(60).
011600     05  SO-FIRST-SEEN                 PIC 9(10).
011700     05  SO-LAST-SEEN                  PIC 9(10).
011800     05  SO-REPORT-COUNT               PIC 9(07) COMP.
011900
012000 FD  RPTFILE
012100     RECORDING MODE IS F
012200     RECORD CONTAINS 132 CHARACTERS.
012300 01  REG-RPTFILE.
012400     05  RPT-LINE-TEXT                PIC X(120).
012500     05  FILLER                       PIC X(012).
012600
012700 WORKING-STORAGE SECTION.
012800
012900*****************************************************************
013000*                    DEFINICION DE SWITCHES                     *
013100*****************************************************************
013200 01  SW-SWITCHES.
013300     05 SW-FS-CTL                     PIC X(02) VALUE SPACES.
013400        88 FS-88-OK-CTL                         VALUE '00'.
013500     05 SW-FS-MSTR                    PIC X(02) VALUE SPACES.
013600        88 FS-88-OK-MSTR                        VALUE '00'.
013700        88 FS-88-NOTFND-MSTR                    VALUE '23'.
013800     05 SW-FS-SORT                    PIC X(02) VALUE SPACES.
013900        88 FS-88-OK-SORT                        VALUE '00'.
014000     05 SW-FS-RPT                     PIC X(02) VALUE SPACES.
014100        88 FS-88-OK-RPT                         VALUE '00'.
014200
014300     05 SW-FIN-MSTR                   PIC X(01) VALUE 'N'.
014400        88 SI-FIN-MSTR                          VALUE 'S'.
014500        88 NO-FIN-MSTR                          VALUE 'N'.
014600
014700     05 SW-FIN-SORT                   PIC X(01) VALUE 'N'.
014800        88 SI-FIN-SORT                          VALUE 'S'.
014900        88 NO-FIN-SORT                          VALUE 'N'.
015000
015100*****************************************************************
015200*                    DEFINICION DE CONSTANTES                   *
015300*****************************************************************
015400 01  CT-CONSTANTES.
015500     05 CT-1                          PIC S9(04) COMP VALUE 1.
015600     05 CT-MAX-JUEGOS                 PIC 9(07) COMP
015700                                       VALUE 0100000.
015800
015900*****************************************************************
016000*      TABLA EN MEMORIA DEL MAESTRO DE JUEGOS (LECTURA          *
016100*      SECUENCIAL COMPLETA -- "ARCHIVO ORDENADO CON BUSQUEDA    *
016200*      EN TABLA" QUE PERMITEN LAS ESPECIFICACIONES DEL FILES).   *
016300*****************************************************************
016400 01  WS-TABLA-JUEGOS.
016500     05 WS-TJ-ENTRADA OCCURS 1 TO 100000 TIMES
016600                       DEPENDING ON CN-JUEGOS-EN-TABLA
016700                       INDEXED BY WS-TJ-IDX.
016800        10 WS-TJ-APP-ID               PIC X(10).
016900        10 WS-TJ-TITLE                PIC X(60).
017000        10 WS-TJ-FIRST-SEEN           PIC 9(10).
017100        10 WS-TJ-LAST-SEEN            PIC 9(10).
017200        10 WS-TJ-REPORT-COUNT         PIC 9(07) COMP.
017300
017400 01  CN-JUEGOS-EN-TABLA               PIC 9(07) COMP VALUE ZEROS.
017500
017600*****************************************************************
017700*                    DEFINICION DE CONTADORES                   *
017800*****************************************************************
017900 01  CN-CONTADORES.
018000     05 CN-ENCONTRADOS                PIC 9(07) COMP VALUE ZEROS.
018100     05 CN-TOTAL-REPORTES              PIC 9(11) COMP VALUE ZEROS.
018200     05 CN-MAX-REPORTES                PIC 9(07) COMP VALUE ZEROS.
018300     05 CN-MIN-FIRST-SEEN              PIC 9(10) VALUE 9999999999.
018400     05 CN-MAX-FIRST-SEEN              PIC 9(10) VALUE ZEROS.
018500 01  CN-PROMEDIO-REPORTES              PIC 9(07)V99 VALUE ZEROS.
018600 01  CN-PROMEDIO-ALT REDEFINES CN-PROMEDIO-REPORTES.
018700     05 CN-PROM-ENTERO                 PIC 9(07).
018800     05 CN-PROM-DECIMAL                PIC 9(02).
018900
019000*****************************************************************
019100*              AREA DE TRABAJO PARA LA BUSQUEDA POR TEXTO        *
019200*****************************************************************
019300 01  WS-BUSQUEDA-LEN                  PIC 9(02) COMP VALUE ZEROS.
019400 01  WS-TITLE-LEN                     PIC 9(02) COMP VALUE ZEROS.
019500 01  WS-POS-INICIO                    PIC 9(02) COMP VALUE ZEROS.
019600 01  SW-COINCIDE                      PIC X(01) VALUE 'N'.
019700     88 SI-COINCIDE                              VALUE 'S'.
019800     88 NO-COINCIDE                              VALUE 'N'.
019810 01  WS-LARGO-IDX                     PIC 9(02) COMP VALUE ZEROS.
019820 01  SW-FIN-LARGO                     PIC X(01) VALUE 'N'.
019830     88 SI-FIN-LARGO                             VALUE 'S'.
019840     88 NO-FIN-LARGO                             VALUE 'N'.
019900
020000*****************************************************************
020100*                DEFINICION DE BANNER DE FECHA                  *
020200*****************************************************************
020300 01  WS-CURRENT-DATE-DATA.
020400     05 WS-CURRENT-DATE               PIC 9(06) VALUE ZEROS.
020500     05 WS-CURRENT-TIME                PIC 9(08) VALUE ZEROS.
020600 01  WS-CURRENT-DATE-TEXT REDEFINES WS-CURRENT-DATE-DATA.
020700     05 WS-CURRENT-DATE-X             PIC X(06).
020800     05 WS-CURRENT-TIME-X             PIC X(08).
020900
021000*****************************************************************
021100*      VISTA DE INSPECCION DE BYTES DEL CONTADOR DE REPORTES    *
021200*      (GMM-REPORT-COUNT VIAJA EN COMP EN EL ARCHIVO; ESTA       *
021300*      REDEFINICION PERMITE AL DUMP DE DEPURACION DE 9900        *
021400*      DESGLOSAR SUS 4 BYTES BINARIOS SIN TOCAR EL CAMPO).       *
021500*****************************************************************
021600 01  WS-REPORT-COUNT-DUMP.
021700     05 WS-RCD-VALOR                  PIC 9(07) COMP VALUE ZEROS.
021800 01  WS-RCD-BYTES REDEFINES WS-REPORT-COUNT-DUMP.
021900     05 WS-RCD-BYTE-1                 PIC X(01).
022000     05 WS-RCD-BYTE-2                 PIC X(01).
022100     05 WS-RCD-BYTE-3                 PIC X(01).
022200     05 WS-RCD-BYTE-4                 PIC X(01).
022300
022400*****************************************************************
022500*               DEFINICION DE LINEA DE REPORTE                  *
022600*****************************************************************
022700 01  WS-RPT-LINE.
022800     05 WS-RPT-TEXT                   PIC X(120).
022900 01  WS-RPT-LINE-COLS REDEFINES WS-RPT-LINE.
023000     05 WS-RPT-APP-ID-COL             PIC X(010).
023100     05 FILLER                        PIC X(003).
023200     05 WS-RPT-TITLE-COL              PIC X(048).
023300     05 FILLER                        PIC X(003).
023400     05 WS-RPT-REPORTS-COL            PIC ZZZ,ZZZ,ZZ9.
023500     05 FILLER                        PIC X(050).
023600
023700 01  WS-RPT-LABEL-LINE REDEFINES WS-RPT-LINE.
023800     05 WS-RPT-LABEL                  PIC X(036).
023900     05 WS-RPT-VALUE                  PIC ZZZ,ZZZ,ZZ9.99.
024000     05 FILLER                        PIC X(072).
024100
024200 01  WS-SUB-LINEA                     PIC 9(04) COMP VALUE ZEROS.
024210 01  WS-LINEAS-ESCRITAS               PIC 9(04) COMP VALUE ZEROS.
024300
024400 PROCEDURE DIVISION.
024500*****************************************************************
024600*                            MAIN LINE                          *
024700*****************************************************************
024800 0000-MAINLINE.
024900
025000     PERFORM 1000-INICIO
025100        THRU 1000-INICIO-EXIT
025200
025300     PERFORM 2000-PROCESO
025400        THRU 2000-PROCESO-EXIT
025500
025600     PERFORM 9000-FIN
025700        THRU 9000-FIN-EXIT
025800
025900     STOP RUN.
026000
026100*****************************************************************
026200*                           1000-INICIO                         *
026300* LEE LA TARJETA DE CONTROL Y CARGA EL MAESTRO DE JUEGOS EN LA   *
026400* TABLA DE MEMORIA (UNICA LECTURA SECUENCIAL DE TODA LA CORRIDA).*
026500*****************************************************************
026600 1000-INICIO.
026700
026800     ACCEPT WS-CURRENT-DATE-X         FROM DATE
026900     ACCEPT WS-CURRENT-TIME-X         FROM TIME
027000
027100     OPEN OUTPUT RPTFILE
027200     IF NOT FS-88-OK-RPT
027300        DISPLAY 'GMQRY010 - ERROR AL ABRIR RPTFILE: ' SW-FS-RPT
027400     END-IF
027500
027600     OPEN INPUT CTLCARD
027700     IF NOT FS-88-OK-CTL
027800        DISPLAY 'GMQRY010 - ERROR AL ABRIR CTLCARD: ' SW-FS-CTL
027900     ELSE
028000        READ CTLCARD
028100             AT END
028200             DISPLAY 'GMQRY010 - TARJETA DE CONTROL AUSENTE'
028300        END-READ
028400        CLOSE CTLCARD
028500     END-IF
028600
028700     PERFORM 1100-CARGA-TABLA
028800        THRU 1100-CARGA-TABLA-EXIT
028900
029000     .
029100 1000-INICIO-EXIT.
029200     EXIT.
029300
029400 1100-CARGA-TABLA.
029500
029600     MOVE ZEROS                       TO CN-JUEGOS-EN-TABLA
029700     OPEN INPUT GAMEMSTR
029800     IF NOT FS-88-OK-MSTR
029900        DISPLAY 'GMQRY010 - ERROR AL ABRIR GAMEMSTR: ' SW-FS-MSTR
030000     ELSE
030100        SET NO-FIN-MSTR               TO TRUE
030200        PERFORM 1110-LEE-MSTR
030300           THRU 1110-LEE-MSTR-EXIT
030400           UNTIL SI-FIN-MSTR
030500        CLOSE GAMEMSTR
030600     END-IF
030700
030800     .
030900 1100-CARGA-TABLA-EXIT.
031000     EXIT.
031100
031200 1110-LEE-MSTR.
031300
031400     READ GAMEMSTR NEXT RECORD
031500          AT END
031600          SET SI-FIN-MSTR             TO TRUE
031700          NOT AT END
031800          IF CN-JUEGOS-EN-TABLA LESS THAN CT-MAX-JUEGOS
031900             ADD CT-1                 TO CN-JUEGOS-EN-TABLA
032000             SET WS-TJ-IDX            TO CN-JUEGOS-EN-TABLA
032100             MOVE GMM-APP-ID OF REG-GAMEMSTR
032200                               TO WS-TJ-APP-ID (WS-TJ-IDX)
032300             MOVE GMM-TITLE OF REG-GAMEMSTR
032400                               TO WS-TJ-TITLE (WS-TJ-IDX)
032500             MOVE GMM-FIRST-SEEN OF REG-GAMEMSTR
032600                               TO WS-TJ-FIRST-SEEN (WS-TJ-IDX)
032700             MOVE GMM-LAST-SEEN OF REG-GAMEMSTR
032800                               TO WS-TJ-LAST-SEEN (WS-TJ-IDX)
032900             MOVE GMM-REPORT-COUNT OF REG-GAMEMSTR
033000                               TO WS-TJ-REPORT-COUNT (WS-TJ-IDX)
033100          END-IF
033200     END-READ
033300
033400     .
033500 1110-LEE-MSTR-EXIT.
033600     EXIT.
033700
033800*****************************************************************
033900*                          2000-PROCESO                         *
034000* DESPACHA SEGUN EL VERBO DE LA TARJETA DE CONTROL.              *
034100*****************************************************************
034200 2000-PROCESO.
034300
034400     EVALUATE TRUE
034500        WHEN CTL-88-COUNT
034600           PERFORM 2100-COUNT   THRU 2100-COUNT-EXIT
034700        WHEN CTL-88-SEARCH
034800           PERFORM 2200-SEARCH  THRU 2200-SEARCH-EXIT
034900        WHEN CTL-88-LOOKUP
035000           PERFORM 2300-LOOKUP  THRU 2300-LOOKUP-EXIT
035100        WHEN CTL-88-MOSTREP
035200           PERFORM 2400-TOP-N   THRU 2400-TOP-N-EXIT
035300        WHEN CTL-88-RECENT
035400           PERFORM 2500-TOP-N   THRU 2500-TOP-N-EXIT
035500        WHEN CTL-88-UPDATED
035600           PERFORM 2600-TOP-N   THRU 2600-TOP-N-EXIT
035700        WHEN CTL-88-STATS
035800           PERFORM 2700-STATS   THRU 2700-STATS-EXIT
035900        WHEN OTHER
036000           DISPLAY 'GMQRY010 - VERBO DE CONTROL DESCONOCIDO: '
036100                   CTL-VERBO
036200     END-EVALUATE
036300
036400     .
036500 2000-PROCESO-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900*                          2100-COUNT                           *
037000*****************************************************************
037100 2100-COUNT.
037200
037300     MOVE SPACES                      TO WS-RPT-LABEL-LINE
037400     MOVE 'TOTAL GAMES IN MASTER FILE..........'
037500                                       TO WS-RPT-LABEL
037600     MOVE CN-JUEGOS-EN-TABLA           TO WS-RPT-VALUE
037700     WRITE REG-RPTFILE FROM WS-RPT-LABEL-LINE
037800          AFTER ADVANCING TOP-OF-FORM
037900
038000     .
038100 2100-COUNT-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500*                         2200-SEARCH                           *
038600* REGLA C3 - COINCIDENCIA DE SUBCADENA EN EL TITULO, SENSIBLE    *
038700* A MAYUSCULAS/MINUSCULAS, EN CUALQUIER POSICION.                *
038800*****************************************************************
038900 2200-SEARCH.
039000
039100     MOVE ZEROS                       TO CN-ENCONTRADOS
039200     PERFORM 9100-IMPRIME-ENCABEZADO
039300        THRU 9100-IMPRIME-ENCABEZADO-EXIT
039400
039500     MOVE 1                            TO WS-TJ-IDX
039600     PERFORM 2205-BUSCA-UN-TITULO
039700        THRU 2205-BUSCA-UN-TITULO-EXIT
039800        UNTIL WS-TJ-IDX GREATER THAN CN-JUEGOS-EN-TABLA
039900
040000     PERFORM 9120-IMPRIME-FOUND-COUNT
040100        THRU 9120-IMPRIME-FOUND-COUNT-EXIT
040200
040300     .
040400 2200-SEARCH-EXIT.
040500     EXIT.
040600
040700 2205-BUSCA-UN-TITULO.
040800
040900     PERFORM 2210-COMPARA-TITULO
041000        THRU 2210-COMPARA-TITULO-EXIT
041100     IF SI-COINCIDE
041200        ADD CT-1                       TO CN-ENCONTRADOS
041300        PERFORM 9110-IMPRIME-RENGLON
041400           THRU 9110-IMPRIME-RENGLON-EXIT
041500     END-IF
041600
041700     SET WS-TJ-IDX UP BY 1
041800
041900     .
042000 2205-BUSCA-UN-TITULO-EXIT.
042100     EXIT.
042200
042300 2210-COMPARA-TITULO.
042400
042500     SET NO-COINCIDE                  TO TRUE
042600
042700     PERFORM 2211-CALCULA-LARGOS
042800        THRU 2211-CALCULA-LARGOS-EXIT
042900
043000     IF WS-BUSQUEDA-LEN GREATER THAN ZEROS AND
043100        WS-BUSQUEDA-LEN NOT GREATER THAN WS-TITLE-LEN
043200        MOVE 1                          TO WS-POS-INICIO
043300        PERFORM 2212-COMPARA-EN-POSICION
043400           THRU 2212-COMPARA-EN-POSICION-EXIT
043500           UNTIL WS-POS-INICIO GREATER THAN
043600                 (WS-TITLE-LEN - WS-BUSQUEDA-LEN + 1)
043700                 OR SI-COINCIDE
043800     END-IF
043900
044000     .
044100 2210-COMPARA-TITULO-EXIT.
044200     EXIT.
044300
044400 2212-COMPARA-EN-POSICION.
044500
044600     IF WS-TJ-TITLE (WS-TJ-IDX) (WS-POS-INICIO : WS-BUSQUEDA-LEN)
044700        EQUAL CTL-PARM (1 : WS-BUSQUEDA-LEN)
044800        SET SI-COINCIDE                 TO TRUE
044900     END-IF
045000
045100     SET WS-POS-INICIO UP BY 1
045200
045300     .
045400 2212-COMPARA-EN-POSICION-EXIT.
045500     EXIT.
045600
045650*****************************************************************
045660*                    2211-CALCULA-LARGOS                        *
045670* LARGO REAL (SIN BLANCOS DE COLA) DE CADA CAMPO, POR EXPLORACION*
045680* DE DERECHA A IZQUIERDA -- EL TITULO Y EL TEXTO DE BUSQUEDA     *
045690* PUEDEN LLEVAR BLANCOS INTERMEDIOS (EJ. "GRAND THEFT AUTO V"),  *
045695* POR LO QUE "BEFORE INITIAL SPACES" NO SIRVE PARA MEDIRLOS.     *
045697*****************************************************************
045700 2211-CALCULA-LARGOS.
045800
045900     MOVE ZEROS                        TO WS-BUSQUEDA-LEN
046000                                           WS-TITLE-LEN
046100
046150     MOVE 60                           TO WS-LARGO-IDX
046160     SET NO-FIN-LARGO                  TO TRUE
046170     PERFORM 2213-BUSCA-FIN-BUSQUEDA
046180        THRU 2213-BUSCA-FIN-BUSQUEDA-EXIT
046190        UNTIL SI-FIN-LARGO OR WS-LARGO-IDX EQUAL ZERO
046195     MOVE WS-LARGO-IDX                 TO WS-BUSQUEDA-LEN
046200
046210     MOVE 60                           TO WS-LARGO-IDX
046220     SET NO-FIN-LARGO                  TO TRUE
046230     PERFORM 2214-BUSCA-FIN-TITULO
046240        THRU 2214-BUSCA-FIN-TITULO-EXIT
046250        UNTIL SI-FIN-LARGO OR WS-LARGO-IDX EQUAL ZERO
046260     MOVE WS-LARGO-IDX                 TO WS-TITLE-LEN
046700
046800     .
046900 2211-CALCULA-LARGOS-EXIT.
046910     EXIT.
046920
046930 2213-BUSCA-FIN-BUSQUEDA.
046940
046950     IF CTL-PARM (WS-LARGO-IDX : 1) EQUAL SPACE
046960        SUBTRACT CT-1                  FROM WS-LARGO-IDX
046970     ELSE
046980        SET SI-FIN-LARGO               TO TRUE
046990     END-IF
047000
047010     .
047020 2213-BUSCA-FIN-BUSQUEDA-EXIT.
047030     EXIT.
047040
047050 2214-BUSCA-FIN-TITULO.
047060
047070     IF WS-TJ-TITLE (WS-TJ-IDX) (WS-LARGO-IDX : 1) EQUAL SPACE
047080        SUBTRACT CT-1                  FROM WS-LARGO-IDX
047090     ELSE
047100        SET SI-FIN-LARGO               TO TRUE
047110     END-IF
047120
047130     .
047140 2214-BUSCA-FIN-TITULO-EXIT.
047150     EXIT.
047160
047200*****************************************************************
047300*                         2300-LOOKUP                           *
047400*****************************************************************
047500 2300-LOOKUP.
047600
047700     SET NO-COINCIDE                  TO TRUE
047800     MOVE 1                            TO WS-TJ-IDX
047900     PERFORM 2310-COMPARA-APP-ID
048000        THRU 2310-COMPARA-APP-ID-EXIT
048100        UNTIL WS-TJ-IDX GREATER THAN CN-JUEGOS-EN-TABLA
048200        OR SI-COINCIDE
048300
048400     IF SI-COINCIDE
048500        PERFORM 9100-IMPRIME-ENCABEZADO
048600           THRU 9100-IMPRIME-ENCABEZADO-EXIT
048700        PERFORM 9110-IMPRIME-RENGLON
048800           THRU 9110-IMPRIME-RENGLON-EXIT
048900     ELSE
049000        MOVE SPACES                    TO WS-RPT-LABEL-LINE
049100        MOVE 'NO GAME FOUND FOR THAT APP ID.......'
049200                                        TO WS-RPT-LABEL
049300        WRITE REG-RPTFILE FROM WS-RPT-LABEL-LINE
049400             AFTER ADVANCING 1 LINE
049500     END-IF
049600
049700     .
049800 2300-LOOKUP-EXIT.
049900     EXIT.
050000
050100 2310-COMPARA-APP-ID.
050200
050300     IF WS-TJ-APP-ID (WS-TJ-IDX) EQUAL CTL-PARM (1:10)
050400        SET SI-COINCIDE                 TO TRUE
050500     END-IF
050600
050700     SET WS-TJ-IDX UP BY 1
050800
050900     .
051000 2310-COMPARA-APP-ID-EXIT.
051100     EXIT.
051200
051300*****************************************************************
051400*              2400/2500/2600-TOP-N (MOSTREP/RECENT/UPDATED)     *
051500* CADA VERBO ORDENA LA TABLA POR SU PROPIA CLAVE DESCENDENTE,    *
051600* VOLCANDOLA A UN ARCHIVO DE TRABAJO Y APLICANDO EL MISMO SORT   *
051700* QUE GMCAT010 USA PARA EL ANALISIS DE DUPLICADOS.               *
051800*****************************************************************
051900 2400-TOP-N.
052000
052100     PERFORM 2900-ORDENA-POR-CLAVE
052200        THRU 2900-ORDENA-POR-CLAVE-EXIT
052300
052400     .
052500 2400-TOP-N-EXIT.
052600     EXIT.
052700
052800 2500-TOP-N.
052900
053000     PERFORM 2900-ORDENA-POR-CLAVE
053100        THRU 2900-ORDENA-POR-CLAVE-EXIT
053200
053300     .
053400 2500-TOP-N-EXIT.
053500     EXIT.
053600
053700 2600-TOP-N.
053800
053900     PERFORM 2900-ORDENA-POR-CLAVE
054000        THRU 2900-ORDENA-POR-CLAVE-EXIT
054100
054200     .
054300 2600-TOP-N-EXIT.
054400     EXIT.
054500
054600*****************************************************************
054700*                   2900-ORDENA-POR-CLAVE                       *
054800*****************************************************************
054900 2900-ORDENA-POR-CLAVE.
055000
055100     SORT SD-WORKFILE
055200          ON DESCENDING KEY SDW-CLAVE-ORDEN
055300          INPUT PROCEDURE 2910-CARGA-SORT
055400             THRU 2910-CARGA-SORT-EXIT
055500          GIVING SORTOUT
055600
055700     OPEN INPUT SORTOUT
055800     IF NOT FS-88-OK-SORT
055900        DISPLAY 'GMQRY010 - ERROR AL ABRIR SORTOUT: ' SW-FS-SORT
056000     ELSE
056100        PERFORM 9100-IMPRIME-ENCABEZADO
056200           THRU 9100-IMPRIME-ENCABEZADO-EXIT
056300        MOVE ZEROS                     TO WS-SUB-LINEA
056350        MOVE ZEROS                     TO WS-LINEAS-ESCRITAS
056400        SET NO-FIN-SORT                TO TRUE
056500        PERFORM 2920-LEE-Y-LISTA-TOPN
056600           THRU 2920-LEE-Y-LISTA-TOPN-EXIT
056700           UNTIL SI-FIN-SORT
056800           OR WS-SUB-LINEA GREATER THAN CTL-TOP-N
056900        CLOSE SORTOUT
057000        PERFORM 9120-IMPRIME-FOUND-COUNT
057100           THRU 9120-IMPRIME-FOUND-COUNT-EXIT
057200     END-IF
057300
057400     .
057500 2900-ORDENA-POR-CLAVE-EXIT.
057600     EXIT.
057700
057800 2910-CARGA-SORT.
057900
058000     MOVE 1                             TO WS-TJ-IDX
058100     PERFORM 2915-RELEASE-UN-JUEGO
058200        THRU 2915-RELEASE-UN-JUEGO-EXIT
058300        UNTIL WS-TJ-IDX GREATER THAN CN-JUEGOS-EN-TABLA
058400
058500     .
058600 2910-CARGA-SORT-EXIT.
058700     EXIT.
058800
058900 2915-RELEASE-UN-JUEGO.
059000
059100     MOVE WS-TJ-APP-ID (WS-TJ-IDX)      TO SDW-APP-ID
059200     MOVE WS-TJ-TITLE (WS-TJ-IDX)       TO SDW-TITLE
059300     MOVE WS-TJ-FIRST-SEEN (WS-TJ-IDX)  TO SDW-FIRST-SEEN
059400     MOVE WS-TJ-LAST-SEEN (WS-TJ-IDX)   TO SDW-LAST-SEEN
059500     MOVE WS-TJ-REPORT-COUNT (WS-TJ-IDX) TO SDW-REPORT-COUNT
059600     EVALUATE TRUE
059700        WHEN CTL-88-MOSTREP
059800           MOVE WS-TJ-REPORT-COUNT (WS-TJ-IDX)
059900                                    TO SDW-CLAVE-ORDEN
060000        WHEN CTL-88-RECENT
060100           MOVE WS-TJ-FIRST-SEEN (WS-TJ-IDX)
060200                                    TO SDW-CLAVE-ORDEN
060300        WHEN CTL-88-UPDATED
060400           MOVE WS-TJ-LAST-SEEN (WS-TJ-IDX)
060500                                    TO SDW-CLAVE-ORDEN
060600     END-EVALUATE
060700     RELEASE SD-WORK-RECORD
060800
060900     SET WS-TJ-IDX UP BY 1
061000
061100     .
061200 2915-RELEASE-UN-JUEGO-EXIT.
061300     EXIT.
061400
061500 2920-LEE-Y-LISTA-TOPN.
061600
061700     READ SORTOUT
061800          AT END
061900          SET SI-FIN-SORT              TO TRUE
062000          NOT AT END
062100          ADD CT-1                     TO WS-SUB-LINEA
062200          IF WS-SUB-LINEA NOT GREATER THAN CTL-TOP-N
062300             MOVE SO-APP-ID             TO WS-RPT-APP-ID-COL
062400             MOVE SO-TITLE (1:48)       TO WS-RPT-TITLE-COL
062500             MOVE SO-REPORT-COUNT       TO WS-RPT-REPORTS-COL
062600             WRITE REG-RPTFILE FROM WS-RPT-LINE
062700                  AFTER ADVANCING 1 LINE
062750             ADD CT-1                  TO WS-LINEAS-ESCRITAS
062800          END-IF
062900     END-READ
063000
063100     .
063200 2920-LEE-Y-LISTA-TOPN-EXIT.
063300     EXIT.
063400
063500*****************************************************************
063600*                          2700-STATS                           *
063700* REGLA C1 - PROMEDIO DE REPORTES REDONDEADO A 2 DECIMALES.      *
063800*****************************************************************
063900 2700-STATS.
064000
064100     MOVE ZEROS                        TO CN-TOTAL-REPORTES
064200                                           CN-MAX-REPORTES
064300     MOVE 9999999999                   TO CN-MIN-FIRST-SEEN
064400     MOVE ZEROS                        TO CN-MAX-FIRST-SEEN
064500
064600     MOVE 1                             TO WS-TJ-IDX
064700     PERFORM 2710-ACUMULA-UN-JUEGO
064800        THRU 2710-ACUMULA-UN-JUEGO-EXIT
064900        UNTIL WS-TJ-IDX GREATER THAN CN-JUEGOS-EN-TABLA
065000
065100     IF CN-JUEGOS-EN-TABLA GREATER THAN ZEROS
065200        COMPUTE CN-PROMEDIO-REPORTES ROUNDED =
065300                CN-TOTAL-REPORTES / CN-JUEGOS-EN-TABLA
065400     ELSE
065500        MOVE ZEROS                     TO CN-PROMEDIO-REPORTES
065600     END-IF
065700
065800     PERFORM 9200-IMPRIME-STATS
065900        THRU 9200-IMPRIME-STATS-EXIT
066000
066100     .
066200 2700-STATS-EXIT.
066300     EXIT.
066400
066500 2710-ACUMULA-UN-JUEGO.
066600
066700     ADD WS-TJ-REPORT-COUNT (WS-TJ-IDX)   TO CN-TOTAL-REPORTES
066800     IF WS-TJ-REPORT-COUNT (WS-TJ-IDX) GREATER THAN
066900        CN-MAX-REPORTES
067000        MOVE WS-TJ-REPORT-COUNT (WS-TJ-IDX) TO CN-MAX-REPORTES
067100     END-IF
067200     IF WS-TJ-FIRST-SEEN (WS-TJ-IDX) LESS THAN
067300        CN-MIN-FIRST-SEEN
067400        MOVE WS-TJ-FIRST-SEEN (WS-TJ-IDX) TO CN-MIN-FIRST-SEEN
067500     END-IF
067600     IF WS-TJ-FIRST-SEEN (WS-TJ-IDX) GREATER THAN
067700        CN-MAX-FIRST-SEEN
067800        MOVE WS-TJ-FIRST-SEEN (WS-TJ-IDX) TO CN-MAX-FIRST-SEEN
067900     END-IF
068000
068100     SET WS-TJ-IDX UP BY 1
068200
068300     .
068400 2710-ACUMULA-UN-JUEGO-EXIT.
068500     EXIT.
068600
068700*****************************************************************
068800*                            9000-FIN                           *
068900*****************************************************************
069000 9000-FIN.
069100
069200     CLOSE RPTFILE
069300
069400     .
069500 9000-FIN-EXIT.
069600     EXIT.
069700
069800*****************************************************************
069900*                  9100-IMPRIME-ENCABEZADO                      *
070000*****************************************************************
070100 9100-IMPRIME-ENCABEZADO.
070200
070300     MOVE SPACES                       TO WS-RPT-TEXT
070400     STRING 'GMQRY010 - GAMES MASTER LISTING  RUN '
070500            WS-CURRENT-DATE-X '/' WS-CURRENT-TIME-X
070600            DELIMITED BY SIZE
070700            INTO WS-RPT-TEXT
070800     END-STRING
070900     MOVE WS-RPT-TEXT                  TO RPT-LINE-TEXT
071000     WRITE REG-RPTFILE FROM WS-RPT-LINE
071100          AFTER ADVANCING TOP-OF-FORM
071200
071300     MOVE SPACES                       TO WS-RPT-LINE
071400     MOVE 'App ID    '                 TO WS-RPT-APP-ID-COL
071500     MOVE 'Title'                      TO WS-RPT-TITLE-COL
071600     MOVE 'Reports'                    TO WS-RPT-REPORTS-COL
071700     WRITE REG-RPTFILE FROM WS-RPT-LINE
071800          AFTER ADVANCING 1 LINE
071900
072000     MOVE ALL '-'                      TO WS-RPT-TEXT (1:80)
072100     MOVE WS-RPT-TEXT                  TO RPT-LINE-TEXT
072200     WRITE REG-RPTFILE FROM WS-RPT-LINE
072300          AFTER ADVANCING 1 LINE
072400
072500     .
072600 9100-IMPRIME-ENCABEZADO-EXIT.
072700     EXIT.
072800
072900 9110-IMPRIME-RENGLON.
073000
073100     MOVE SPACES                       TO WS-RPT-LINE
073200     MOVE WS-TJ-APP-ID (WS-TJ-IDX)      TO WS-RPT-APP-ID-COL
073300     MOVE WS-TJ-TITLE (WS-TJ-IDX) (1:48) TO WS-RPT-TITLE-COL
073400     MOVE WS-TJ-REPORT-COUNT (WS-TJ-IDX) TO WS-RPT-REPORTS-COL
073500     WRITE REG-RPTFILE FROM WS-RPT-LINE
073600          AFTER ADVANCING 1 LINE
073700
073800     .
073900 9110-IMPRIME-RENGLON-EXIT.
074000     EXIT.
074100
074200 9120-IMPRIME-FOUND-COUNT.
074300
074400     MOVE SPACES                       TO WS-RPT-LABEL-LINE
074500     IF CN-ENCONTRADOS EQUAL ZEROS AND WS-LINEAS-ESCRITAS EQUAL ZEROS
074600        MOVE 'NO GAMES FOUND.'          TO WS-RPT-LABEL
074700     ELSE
074800        MOVE 'FOUND GAMES:'             TO WS-RPT-LABEL
074900        IF CTL-88-SEARCH
075000           MOVE CN-ENCONTRADOS           TO WS-RPT-VALUE
075100        ELSE
075200           MOVE WS-LINEAS-ESCRITAS       TO WS-RPT-VALUE
075300        END-IF
075400     END-IF
075500     WRITE REG-RPTFILE FROM WS-RPT-LABEL-LINE
075600          AFTER ADVANCING 1 LINE
075700
075800     .
075900 9120-IMPRIME-FOUND-COUNT-EXIT.
076000     EXIT.
076100
076200*****************************************************************
076300*                    9200-IMPRIME-STATS                         *
076400*****************************************************************
076500 9200-IMPRIME-STATS.
076600
076700     MOVE SPACES                       TO WS-RPT-TEXT
076800     STRING 'GMQRY010 - GAMES MASTER STATISTICS  RUN '
076900            WS-CURRENT-DATE-X '/' WS-CURRENT-TIME-X
077000            DELIMITED BY SIZE
077100            INTO WS-RPT-TEXT
077200     END-STRING
077300     MOVE WS-RPT-TEXT                  TO RPT-LINE-TEXT
077400     WRITE REG-RPTFILE FROM WS-RPT-LINE
077500          AFTER ADVANCING TOP-OF-FORM
077600
077700     MOVE SPACES                       TO WS-RPT-LABEL-LINE
077800     MOVE 'TOTAL GAMES..........................'
077900                                        TO WS-RPT-LABEL
078000     MOVE CN-JUEGOS-EN-TABLA            TO WS-RPT-VALUE
078100     WRITE REG-RPTFILE FROM WS-RPT-LABEL-LINE
078200          AFTER ADVANCING 1 LINE
078300
078400     MOVE SPACES                       TO WS-RPT-LABEL-LINE
078500     MOVE 'MAXIMUM REPORT COUNT.................'
078600                                        TO WS-RPT-LABEL
078700     MOVE CN-MAX-REPORTES               TO WS-RPT-VALUE
078800     WRITE REG-RPTFILE FROM WS-RPT-LABEL-LINE
078900          AFTER ADVANCING 1 LINE
079000
079100     MOVE SPACES                       TO WS-RPT-LABEL-LINE
079200     MOVE 'AVERAGE REPORT COUNT.................'
079300                                        TO WS-RPT-LABEL
079400     MOVE CN-PROMEDIO-REPORTES          TO WS-RPT-VALUE
079500     WRITE REG-RPTFILE FROM WS-RPT-LABEL-LINE
079600          AFTER ADVANCING 1 LINE
079700
079800     MOVE SPACES                       TO WS-RPT-LABEL-LINE
079900     MOVE 'OLDEST FIRST-SEEN TIMESTAMP..........'
080000                                        TO WS-RPT-LABEL
080100     MOVE CN-MIN-FIRST-SEEN             TO WS-RPT-VALUE
080200     WRITE REG-RPTFILE FROM WS-RPT-LABEL-LINE
080300          AFTER ADVANCING 1 LINE
080400
080500     MOVE SPACES                       TO WS-RPT-LABEL-LINE
080600     MOVE 'NEWEST FIRST-SEEN TIMESTAMP..........'
080700                                        TO WS-RPT-LABEL
080800     MOVE CN-MAX-FIRST-SEEN             TO WS-RPT-VALUE
080900     WRITE REG-RPTFILE FROM WS-RPT-LABEL-LINE
081000          AFTER ADVANCING 1 LINE
081100
081200     .
081300 9200-IMPRIME-STATS-EXIT.
081400     EXIT.
