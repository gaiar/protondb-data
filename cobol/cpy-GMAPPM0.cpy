000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMAPPM0                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL FEED DE APLICACIONES Y DEL MAESTRO    *
000600*               DE APLICACIONES (CARGA UNIT-A).                 *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 069 POSICIONES.                          *
001100*           PREFIJO  : APM.                                     *
001200*                                                                *
001300* NOTA: EL REGISTRO OCUPA LAS 69 POSICIONES SIN HOLGURA, POR LO  *
001400*       QUE NO LLEVA FILLER DE RELLENO -- EL ANCHO FISICO DEL    *
001500*       FEED NO ADMITE BYTES ADICIONALES.                       *
001600*                                                                *
001700* MAINTENANCE LOG                                                *
001800* DATE       AUTHOR        REQUEST     DESCRIPTION               *
001900* ---------- ------------- ----------- ------------------------- *
002000* 09/11/2023 M.IBARRA      GM-0001     VERSION INICIAL.          *GM-0001 
002100* 22/01/2024 M.IBARRA      GM-0014     AJUSTE COMENTARIOS Y2K.   *GM-0014 
002200******************************************************************
002300     05  GMAPPM0.
002400         10  APM-APP-ID                    PIC 9(09).
002500         10  APM-APP-NAME                  PIC X(60).
