000100*****************************************************************
000200* Program name:    GMMRG010.                                    *
000300* Original author: mibarra.                                     *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 14/02/1994 mibarra       Initial Version. Ticket GM-0021.      *GM-0021
000900* 03/06/1994 gforrich      Ticket GM-0033 - batch header record  *GM-0033
001000*                          recognized by the *BATCH* sentinel.   *
001100* 19/07/1994 gforrich      Ticket GM-0040 - report-count on the  *GM-0040
001200*                          games master converted to COMP.       *
001220* 22/01/1999 gforrich      Ticket GM-0048 - Y2K review of the    *GM-0048
001240*                          epoch routine, no logic change.       *
001300* 02/09/1999 gforrich      Ticket GM-0047 - PIIREMOVED batches   *GM-0047
001400*                          now default to the run timestamp.     *
001420* 11/02/2000 mibarra       Ticket GM-0052 - PIIREMOVED default   *GM-0052
001440*                          corrected to use the actual run day   *
001460*                          and time, not the day-15 batch value. *
001500*****************************************************************
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  GMMRG010.
002300 AUTHOR. MARIO IBARRA.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. 14/02/1994.
002600 DATE-COMPILED. 14/02/1994.
002700 SECURITY. CONFIDENTIAL.
002800*****************************************************************
002900*                                                               *
003000*             E N V I R O N M E N T   D I V I S I O N           *
003100*                                                               *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS LOWER-ALPHA IS 'a' THRU 'z'
003900     UPSI-0 IS SW-TRAZA-LOTES
004000        ON STATUS IS SI-TRAZA-LOTES
004100        OFF STATUS IS NO-TRAZA-LOTES.
004200
004300 INPUT-OUTPUT SECTION.
004400
004500*****************************************************************
004600*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004700*****************************************************************
004800 FILE-CONTROL.
004900
005000     SELECT RPTBATCH   ASSIGN       TO RPTBATCH
005100                       FILE STATUS  IS SW-FS-BATCH.
005200
005300     SELECT GAMEMSTR   ASSIGN       TO GAMEMSTR
005400                       ORGANIZATION IS INDEXED
005500                       ACCESS       IS DYNAMIC
005600                       RECORD KEY   IS GMM-APP-ID OF REG-GAMEMSTR
005700                       FILE STATUS  IS SW-FS-MSTR.
005800
006100     SELECT RPTFILE    ASSIGN       TO GMRPT02
006200                       FILE STATUS  IS SW-FS-RPT.
006300
006400*****************************************************************
006500*                                                               *
006600*                      D A T A   D I V I S I O N                *
006700*                                                               *
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  RPTBATCH
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 80 CHARACTERS.
007500 01  REG-RPTBATCH.
007600     COPY GMRPTE0.
007700
007800 FD  GAMEMSTR
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 94 CHARACTERS.
008100 01  REG-GAMEMSTR.
008200     COPY GMGAMM0.
008300
008400 FD  RPTFILE
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 132 CHARACTERS.
008700 01  REG-RPTFILE.
008800     05  RPT-LINE-TEXT                PIC X(120).
008900     05  FILLER                       PIC X(012).
009000
009100 WORKING-STORAGE SECTION.
009200
009300*****************************************************************
009400*                    DEFINICION DE SWITCHES                     *
009500*****************************************************************
009600 01  SW-SWITCHES.
009700     05 SW-FS-BATCH                   PIC X(02) VALUE SPACES.
009800        88 FS-88-OK-BATCH                       VALUE '00'.
009900     05 SW-FS-MSTR                    PIC X(02) VALUE SPACES.
010000        88 FS-88-OK-MSTR                        VALUE '00'.
010100        88 FS-88-NOTFND-MSTR                    VALUE '23'.
010200        88 FS-88-NEW-MSTR                       VALUE '35'.
010300     05 SW-FS-RPT                     PIC X(02) VALUE SPACES.
010400        88 FS-88-OK-RPT                         VALUE '00'.
010500
010600     05 SW-FIN-BATCH                  PIC X(01) VALUE 'N'.
010700        88 SI-FIN-BATCH                         VALUE 'S'.
010800        88 NO-FIN-BATCH                         VALUE 'N'.
010900
011000     05 SW-HAY-LOTE-ABIERTO           PIC X(01) VALUE 'N'.
011100        88 SI-HAY-LOTE-ABIERTO                  VALUE 'S'.
011200        88 NO-HAY-LOTE-ABIERTO                  VALUE 'N'.
011300
011400*****************************************************************
011500*                    DEFINICION DE CONSTANTES                   *
011600*****************************************************************
011700 01  CT-CONSTANTES.
011800     05 CT-1                          PIC S9(04) COMP VALUE 1.
011900     05 CT-SEGUNDOS-POR-DIA           PIC 9(05) COMP
012000                                       VALUE 86400.
012300
012400*****************************************************************
012500*                    DEFINICION DE CONTADORES                   *
012600*****************************************************************
012700 01  CN-CONTADORES-LOTE.
012800     05 CN-ENTRADAS-LOTE              PIC 9(07) COMP VALUE ZEROS.
012900     05 CN-ALTAS-LOTE                 PIC 9(07) COMP VALUE ZEROS.
013000     05 CN-CAMBIOS-LOTE               PIC 9(07) COMP VALUE ZEROS.
013100
013200 01  CN-CONTADORES-TOTAL.
013300     05 CN-ENTRADAS-TOTAL             PIC 9(09) COMP VALUE ZEROS.
013400     05 CN-ALTAS-TOTAL                PIC 9(09) COMP VALUE ZEROS.
013500     05 CN-CAMBIOS-TOTAL              PIC 9(09) COMP VALUE ZEROS.
013600     05 CN-MAESTRO-FINAL              PIC 9(09) COMP VALUE ZEROS.
013700
013800*****************************************************************
013900*          AREA DE TRABAJO PARA EL LOTE (ENCABEZADO ACTUAL)     *
014000*****************************************************************
014100 01  WS-LOTE-ACTUAL.
014200     05 WS-LOTE-NOMBRE                PIC X(60) VALUE SPACES.
014300     05 WS-LOTE-DEFAULT-TS            PIC 9(10) VALUE ZEROS.
014400
014500*****************************************************************
014600*      DESCOMPOSICION DEL NOMBRE DEL LOTE POR UNSTRING           *
014700*      (reports_<mes><digitos opcionales>_<aaaa>)                *
014800*****************************************************************
014900 01  WS-BATCH-NAME-PARTS.
015000     05 WS-BNP-PREFIJO                PIC X(20) VALUE SPACES.
015100     05 WS-BNP-MES-TOKEN               PIC X(20) VALUE SPACES.
015200     05 WS-BNP-ANIO-TOKEN               PIC X(20) VALUE SPACES.
015300     05 WS-BNP-CONTADOR                PIC 9(02) COMP VALUE ZEROS.
015400
015500     05 WS-BNP-MES-ABREV              PIC X(03) VALUE SPACES.
015600     05 WS-BNP-ANIO-TEXTO             PIC X(04) VALUE SPACES.
015700     05 WS-BNP-ANIO-ALT REDEFINES WS-BNP-ANIO-TEXTO.
015800        10 WS-BNP-ANIO-NUM             PIC 9(04).
015900
016000 01  SW-BATCH-PATRON                  PIC X(01) VALUE 'N'.
016100     88 SI-BATCH-PATRON-OK                      VALUE 'S'.
016200     88 NO-BATCH-PATRON-OK                      VALUE 'N'.
016300
016400*****************************************************************
016500*            TABLA DE NOMBRES DE MES (REGLA B3)                  *
016600*****************************************************************
016700 01  WS-TABLA-MESES.
016800     05  FILLER PIC X(05) VALUE 'jan01'.
016900     05  FILLER PIC X(05) VALUE 'feb02'.
017000     05  FILLER PIC X(05) VALUE 'mar03'.
017100     05  FILLER PIC X(05) VALUE 'apr04'.
017200     05  FILLER PIC X(05) VALUE 'may05'.
017300     05  FILLER PIC X(05) VALUE 'jun06'.
017400     05  FILLER PIC X(05) VALUE 'jul07'.
017500     05  FILLER PIC X(05) VALUE 'aug08'.
017600     05  FILLER PIC X(05) VALUE 'sep09'.
017700     05  FILLER PIC X(05) VALUE 'oct10'.
017800     05  FILLER PIC X(05) VALUE 'nov11'.
017900     05  FILLER PIC X(05) VALUE 'dec12'.
018000 01  WS-TABLA-MESES-R REDEFINES WS-TABLA-MESES.
018100     05  WS-TM-ENTRADA OCCURS 12 TIMES
018200                        INDEXED BY WS-TM-IDX.
018300         10  WS-TM-ABREV           PIC X(03).
018400         10  WS-TM-NUMERO-X        PIC X(02).
018410         10  WS-TM-NUMERO-ALT REDEFINES WS-TM-NUMERO-X
018420                               PIC 9(02).
018700
018800 01  WS-MES-NUMERICO                  PIC 9(02) COMP VALUE ZEROS.
018900 01  SW-MES-ENCONTRADO                PIC X(01) VALUE 'N'.
019000     88 SI-MES-ENCONTRADO                       VALUE 'S'.
019100     88 NO-MES-ENCONTRADO                       VALUE 'N'.
019200
019300*****************************************************************
019400*      TABLA DE DIAS ACUMULADOS POR MES (ANIO NO BISIESTO)       *
019500*      USADA POR LA RUTINA MANUAL DE CALCULO DE EPOCA (9000)     *
019600*****************************************************************
019700 01  WS-TABLA-DIAS-ACUM.
019800     05  FILLER PIC 9(03) COMP VALUE 000.
019900     05  FILLER PIC 9(03) COMP VALUE 031.
020000     05  FILLER PIC 9(03) COMP VALUE 059.
020100     05  FILLER PIC 9(03) COMP VALUE 090.
020200     05  FILLER PIC 9(03) COMP VALUE 120.
020300     05  FILLER PIC 9(03) COMP VALUE 151.
020400     05  FILLER PIC 9(03) COMP VALUE 181.
020500     05  FILLER PIC 9(03) COMP VALUE 212.
020600     05  FILLER PIC 9(03) COMP VALUE 243.
020700     05  FILLER PIC 9(03) COMP VALUE 273.
020800     05  FILLER PIC 9(03) COMP VALUE 304.
020900     05  FILLER PIC 9(03) COMP VALUE 334.
021000 01  WS-TABLA-DIAS-ACUM-R REDEFINES WS-TABLA-DIAS-ACUM.
021100     05  WS-TDA-VALOR PIC 9(03) COMP
021200                       OCCURS 12 TIMES
021300                       INDEXED BY WS-TDA-IDX.
021400
021500*****************************************************************
021600*            AREAS DE TRABAJO DE LA RUTINA DE EPOCA              *
021700*****************************************************************
021800 01  WS-EPOCA-CALC.
021900     05 WS-EP-ANIO                    PIC 9(04) COMP VALUE ZEROS.
022000     05 WS-EP-MES                     PIC 9(02) COMP VALUE ZEROS.
022050     05 WS-EP-DIA                     PIC 9(02) COMP VALUE ZEROS.
022100     05 WS-EP-ANIO-IDX                PIC 9(04) COMP VALUE ZEROS.
022200     05 WS-EP-DIAS-ACUM               PIC 9(07) COMP VALUE ZEROS.
022250     05 WS-EP-SEGS-DIA                PIC 9(05) COMP VALUE ZEROS.
022300     05 WS-EP-RESIDUO                 PIC 9(02) COMP VALUE ZEROS.
022400     05 WS-EP-RESULTADO               PIC 9(10)      VALUE ZEROS.
022500
022600*****************************************************************
022700*              AREA DE TRABAJO PARA EL MERGE DE ENTRADA          *
022800*****************************************************************
022900 01  WS-EFECTIVO-TS                   PIC 9(10) VALUE ZEROS.
023000 01  SW-EFECTIVO-PRESENTE              PIC X(01) VALUE 'N'.
023100     88 SI-EFECTIVO-PRESENTE                     VALUE 'S'.
023200     88 NO-EFECTIVO-PRESENTE                     VALUE 'N'.
023300
023400*****************************************************************
023500*                DEFINICION DE BANNER DE FECHA                  *
023600*****************************************************************
023700 01  WS-CURRENT-DATE-DATA.
023800     05 WS-CURRENT-DATE               PIC 9(06) VALUE ZEROS.
023900     05 WS-CURRENT-TIME                PIC 9(08) VALUE ZEROS.
024000 01  WS-CURRENT-DATE-TEXT REDEFINES WS-CURRENT-DATE-DATA.
024100     05 WS-CURRENT-DATE-X             PIC X(06).
024200     05 WS-CURRENT-TIME-X             PIC X(08).
024300 01  WS-CURRENT-DATE-DIGS REDEFINES WS-CURRENT-DATE-DATA.
024400     05 WS-CD-ANIO                    PIC 9(02).
024500     05 WS-CD-MES                     PIC 9(02).
024600     05 WS-CD-DIA                     PIC 9(02).
024610     05 WS-CD-HORA                    PIC 9(02).
024620     05 WS-CD-MINUTO                  PIC 9(02).
024630     05 WS-CD-SEGUNDO                 PIC 9(02).
024700     05 FILLER                        PIC X(02).
024800
024900*****************************************************************
025000*               DEFINICION DE LINEA DE REPORTE                  *
025100*****************************************************************
025200 01  WS-RPT-LINE.
025300     05 WS-RPT-TEXT                   PIC X(120).
025400 01  WS-RPT-LINE-COLS REDEFINES WS-RPT-LINE.
025500     05 WS-RPT-LABEL                  PIC X(020).
025600     05 WS-RPT-BATCH-NOMBRE           PIC X(030).
025700     05 WS-RPT-BATCH-FECHA            PIC X(010).
025800     05 WS-RPT-ENTRADAS               PIC ZZZ,ZZ9.
025900     05 WS-RPT-ALTAS                  PIC ZZZ,ZZ9.
026000     05 WS-RPT-CAMBIOS                PIC ZZZ,ZZ9.
026100     05 FILLER                        PIC X(035).
026200
026300 01  WS-RPT-FECHA-YMD.
026400     05 WS-RF-ANIO                    PIC 9(04).
026500     05 FILLER                        PIC X(01) VALUE '-'.
026600     05 WS-RF-MES                     PIC 9(02).
026700     05 FILLER                        PIC X(01) VALUE '-'.
026800     05 WS-RF-DIA                     PIC 9(02) VALUE 15.
026900
027000 01  WS-SUB-LINEA                     PIC 9(02) COMP VALUE ZEROS.
027100
027200 PROCEDURE DIVISION.
027300*****************************************************************
027400*                            MAIN LINE                          *
027500*****************************************************************
027600 0000-MAINLINE.
027700
027800     PERFORM 1000-INICIO
027900        THRU 1000-INICIO-EXIT
028000
028100     PERFORM 2000-PROCESO
028200        THRU 2000-PROCESO-EXIT
028300        UNTIL SI-FIN-BATCH
028400
028500     PERFORM 3000-FIN
028600        THRU 3000-FIN-EXIT
028700
028800     STOP RUN.
028900
029000*****************************************************************
029100*                           1000-INICIO                         *
029200*****************************************************************
029300 1000-INICIO.
029400
029500     ACCEPT WS-CURRENT-DATE-X         FROM DATE
029600     ACCEPT WS-CURRENT-TIME-X         FROM TIME
029700
029800     OPEN OUTPUT RPTFILE
029900     IF NOT FS-88-OK-RPT
030000        DISPLAY 'GMMRG010 - ERROR AL ABRIR RPTFILE: ' SW-FS-RPT
030100     END-IF
030200
030300     OPEN INPUT RPTBATCH
030400     IF NOT FS-88-OK-BATCH
030500        DISPLAY 'GMMRG010 - ERROR AL ABRIR RPTBATCH: '
030600                SW-FS-BATCH
030700        SET SI-FIN-BATCH              TO TRUE
030800     END-IF
030900
031000     OPEN I-O GAMEMSTR
031100     IF FS-88-NEW-MSTR
031200        OPEN OUTPUT GAMEMSTR
031300     ELSE
031400        IF NOT FS-88-OK-MSTR
031500           DISPLAY 'GMMRG010 - ERROR AL ABRIR GAMEMSTR: '
031600                   SW-FS-MSTR
031700        END-IF
031800     END-IF
031900
032000     SET NO-HAY-LOTE-ABIERTO          TO TRUE
032100
032200     IF NOT SI-FIN-BATCH
032300        PERFORM 2900-LEE-BATCH
032400           THRU 2900-LEE-BATCH-EXIT
032500     END-IF
032600
032700     .
032800 1000-INICIO-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200*                          2000-PROCESO                         *
033300* DISTINGUE ENCABEZADO DE LOTE DE ENTRADA DE DETALLE POR EL      *
033400* CENTINELA RPE-88-BATCH-HDR (ESTILO EVALUATE DE SW-END-STATUS   *
033500* DE FINALB36, ADAPTADO A UN SOLO ARCHIVO DE ENTRADA).           *
033600*****************************************************************
033700 2000-PROCESO.
033800
033900     EVALUATE TRUE
034000        WHEN RPE-88-BATCH-HDR OF REG-RPTBATCH
034100           IF SI-HAY-LOTE-ABIERTO
034200              PERFORM 2800-CIERRA-LOTE
034300                 THRU 2800-CIERRA-LOTE-EXIT
034400           END-IF
034500           PERFORM 2100-NUEVO-LOTE
034600              THRU 2100-NUEVO-LOTE-EXIT
034700        WHEN OTHER
034800           PERFORM 2200-PROCESA-ENTRADA
034900              THRU 2200-PROCESA-ENTRADA-EXIT
035000     END-EVALUATE
035100
035200     PERFORM 2900-LEE-BATCH
035300        THRU 2900-LEE-BATCH-EXIT
035400
035500     .
035600 2000-PROCESO-EXIT.
035700     EXIT.
035800
035900*****************************************************************
036000*                       2900-LEE-BATCH                          *
036100*****************************************************************
036200 2900-LEE-BATCH.
036300
036400     READ RPTBATCH
036500          AT END
036600          SET SI-FIN-BATCH            TO TRUE
036700     END-READ
036800
036900     .
037000 2900-LEE-BATCH-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400*                       2100-NUEVO-LOTE                         *
037500* REGLA B3 - CALCULA EL TIMESTAMP POR DEFECTO DEL LOTE A PARTIR  *
037600* DE SU NOMBRE (reports_<mes><digitos>_<aaaa>).                  *
037700*****************************************************************
037800 2100-NUEVO-LOTE.
037900
038000     SET SI-HAY-LOTE-ABIERTO          TO TRUE
038100     MOVE RPE-TITLE OF REG-RPTBATCH   TO WS-LOTE-NOMBRE
038200     MOVE ZEROS                       TO CN-ENTRADAS-LOTE
038300                                          CN-ALTAS-LOTE
038400                                          CN-CAMBIOS-LOTE
038500     MOVE ZEROS                       TO WS-LOTE-DEFAULT-TS
038600     SET NO-BATCH-PATRON-OK           TO TRUE
038700
038800     IF WS-LOTE-NOMBRE (1:8) EQUAL 'reports_' AND
038900        WS-LOTE-NOMBRE (9:10) EQUAL 'piiremoved'
039000        PERFORM 9500-CALCULA-EPOCA-HOY
039100           THRU 9500-CALCULA-EPOCA-HOY-EXIT
039200        MOVE WS-EP-RESULTADO           TO WS-LOTE-DEFAULT-TS
039300     ELSE
039400        PERFORM 2110-DESCOMPONE-NOMBRE
039500           THRU 2110-DESCOMPONE-NOMBRE-EXIT
039600        IF SI-BATCH-PATRON-OK
039700           PERFORM 2120-BUSCA-MES
039800              THRU 2120-BUSCA-MES-EXIT
039900           IF SI-MES-ENCONTRADO
040000              MOVE WS-MES-NUMERICO     TO WS-EP-MES
040100              MOVE WS-BNP-ANIO-NUM     TO WS-EP-ANIO
040150              MOVE 15                  TO WS-EP-DIA
040200              PERFORM 9000-CALCULA-EPOCA
040300                 THRU 9000-CALCULA-EPOCA-EXIT
040400              MOVE WS-EP-RESULTADO     TO WS-LOTE-DEFAULT-TS
040500           END-IF
040600        END-IF
040700     END-IF
040800
040900     IF SI-TRAZA-LOTES
041000        DISPLAY 'GMMRG010 - LOTE: ' WS-LOTE-NOMBRE
041100                ' DEFAULT-TS: ' WS-LOTE-DEFAULT-TS
041200     END-IF
041300
041400     .
041500 2100-NUEVO-LOTE-EXIT.
041600     EXIT.
041700
041800*****************************************************************
041900*                   2110-DESCOMPONE-NOMBRE                      *
042000* UNSTRING DEL NOMBRE DE LOTE EN SUS TRES PARTES DELIMITADAS     *
042100* POR GUION BAJO: reports / mesNN / aaaa.                        *
042200*****************************************************************
042300 2110-DESCOMPONE-NOMBRE.
042400
042500     MOVE SPACES                      TO WS-BNP-PREFIJO
042600                                          WS-BNP-MES-TOKEN
042700                                          WS-BNP-ANIO-TOKEN
042800                                          WS-BNP-MES-ABREV
042900                                          WS-BNP-ANIO-TEXTO
043000
043100     UNSTRING WS-LOTE-NOMBRE
043200              DELIMITED BY '_'
043300              INTO WS-BNP-PREFIJO
043400                   WS-BNP-MES-TOKEN
043500                   WS-BNP-ANIO-TOKEN
043600              COUNT IN WS-BNP-CONTADOR
043700     END-UNSTRING
043800
043900     IF WS-BNP-PREFIJO (1:7) EQUAL 'reports'  AND
044000        WS-BNP-MES-TOKEN NOT EQUAL SPACES     AND
044100        WS-BNP-ANIO-TOKEN (1:4) IS NUMERIC
044200        MOVE WS-BNP-MES-TOKEN (1:3)   TO WS-BNP-MES-ABREV
044300        MOVE WS-BNP-ANIO-TOKEN (1:4)  TO WS-BNP-ANIO-TEXTO
044400        IF WS-BNP-MES-ABREV IS LOWER-ALPHA
044500           SET SI-BATCH-PATRON-OK     TO TRUE
044600        END-IF
044700     END-IF
044800
044900     .
045000 2110-DESCOMPONE-NOMBRE-EXIT.
045100     EXIT.
045200
045300*****************************************************************
045400*                      2120-BUSCA-MES                           *
045500* BUSQUEDA EN LA TABLA DE MESES POR LA ABREVIATURA DE 3 LETRAS.  *
045600*****************************************************************
045700 2120-BUSCA-MES.
045800
045900     SET NO-MES-ENCONTRADO             TO TRUE
046000     MOVE ZEROS                        TO WS-MES-NUMERICO
046100
046200     SET WS-TM-IDX                     TO 1
046300     SEARCH WS-TM-ENTRADA
046400        AT END
046500           CONTINUE
046600        WHEN WS-TM-ABREV (WS-TM-IDX) EQUAL WS-BNP-MES-ABREV
046700           MOVE WS-TM-NUMERO-ALT (WS-TM-IDX) TO WS-MES-NUMERICO
046900           SET SI-MES-ENCONTRADO         TO TRUE
047000     END-SEARCH
047100
047200     .
047300 2120-BUSCA-MES-EXIT.
047400     EXIT.
047500
047600*****************************************************************
047700*                    2200-PROCESA-ENTRADA                       *
047800* REGLA B1/B2/B4/B5/B6/B7 - MERGE DE UNA ENTRADA DE REPORTE      *
047900* CONTRA EL MAESTRO DE JUEGOS.                                   *
048000*****************************************************************
048100 2200-PROCESA-ENTRADA.
048200
048300     ADD CT-1                          TO CN-ENTRADAS-LOTE
048400
048500     IF RPE-APP-ID OF REG-RPTBATCH EQUAL SPACES OR
048600        RPE-TITLE  OF REG-RPTBATCH EQUAL SPACES
048700        CONTINUE
048800     ELSE
048900        PERFORM 2210-DETERMINA-EFECTIVO
049000           THRU 2210-DETERMINA-EFECTIVO-EXIT
049100
049200        MOVE RPE-APP-ID OF REG-RPTBATCH
049300                            TO GMM-APP-ID OF REG-GAMEMSTR
049400        READ GAMEMSTR
049500             INVALID KEY
049600             CONTINUE
049700        END-READ
049800
049900        IF FS-88-NOTFND-MSTR
050000           PERFORM 2220-ALTA-JUEGO
050100              THRU 2220-ALTA-JUEGO-EXIT
050200        ELSE
050300           PERFORM 2230-ACTUALIZA-JUEGO
050400              THRU 2230-ACTUALIZA-JUEGO-EXIT
050500        END-IF
050600     END-IF
050700
050800     .
050900 2200-PROCESA-ENTRADA-EXIT.
051000     EXIT.
051100
051200 2210-DETERMINA-EFECTIVO.
051300
051400     SET NO-EFECTIVO-PRESENTE          TO TRUE
051500     MOVE ZEROS                        TO WS-EFECTIVO-TS
051600
051700     IF RPE-TIMESTAMP OF REG-RPTBATCH GREATER THAN ZEROS
051800        MOVE RPE-TIMESTAMP OF REG-RPTBATCH TO WS-EFECTIVO-TS
051900        SET SI-EFECTIVO-PRESENTE       TO TRUE
052000     ELSE
052100        IF WS-LOTE-DEFAULT-TS GREATER THAN ZEROS
052200           MOVE WS-LOTE-DEFAULT-TS     TO WS-EFECTIVO-TS
052300           SET SI-EFECTIVO-PRESENTE    TO TRUE
052400        END-IF
052500     END-IF
052600
052700     .
052800 2210-DETERMINA-EFECTIVO-EXIT.
052900     EXIT.
053000
053100 2220-ALTA-JUEGO.
053200
053300     MOVE RPE-APP-ID OF REG-RPTBATCH
053400                               TO GMM-APP-ID OF REG-GAMEMSTR
053500     MOVE RPE-TITLE  OF REG-RPTBATCH
053600                               TO GMM-TITLE OF REG-GAMEMSTR
053700     MOVE WS-EFECTIVO-TS       TO GMM-FIRST-SEEN OF REG-GAMEMSTR
053800     MOVE WS-EFECTIVO-TS       TO GMM-LAST-SEEN OF REG-GAMEMSTR
053900     MOVE CT-1                 TO GMM-REPORT-COUNT OF REG-GAMEMSTR
054000
054100     WRITE REG-GAMEMSTR
054200     IF NOT FS-88-OK-MSTR
054300        DISPLAY 'GMMRG010 - ERROR AL ALTA GAMEMSTR: ' SW-FS-MSTR
054400     ELSE
054500        ADD CT-1                       TO CN-ALTAS-LOTE
054600     END-IF
054700
054800     .
054900 2220-ALTA-JUEGO-EXIT.
055000     EXIT.
055100
055200 2230-ACTUALIZA-JUEGO.
055300
055400     IF SI-EFECTIVO-PRESENTE
055500        IF WS-EFECTIVO-TS LESS THAN
055600           GMM-FIRST-SEEN OF REG-GAMEMSTR
055700           MOVE WS-EFECTIVO-TS TO GMM-FIRST-SEEN OF REG-GAMEMSTR
055800        END-IF
055900        IF WS-EFECTIVO-TS GREATER THAN
056000           GMM-LAST-SEEN OF REG-GAMEMSTR
056100           MOVE WS-EFECTIVO-TS TO GMM-LAST-SEEN OF REG-GAMEMSTR
056200        END-IF
056300     END-IF
056400
056500     ADD CT-1 TO GMM-REPORT-COUNT OF REG-GAMEMSTR
056600
056700     REWRITE REG-GAMEMSTR
056800     IF NOT FS-88-OK-MSTR
056900        DISPLAY 'GMMRG010 - ERROR AL ACTUALIZAR GAMEMSTR: '
057000                SW-FS-MSTR
057100     ELSE
057200        ADD CT-1                       TO CN-CAMBIOS-LOTE
057300     END-IF
057400
057500     .
057600 2230-ACTUALIZA-JUEGO-EXIT.
057700     EXIT.
057800
057900*****************************************************************
058000*                     2800-CIERRA-LOTE                          *
058100*****************************************************************
058200 2800-CIERRA-LOTE.
058300
058400     ADD CN-ENTRADAS-LOTE              TO CN-ENTRADAS-TOTAL
058500     ADD CN-ALTAS-LOTE                 TO CN-ALTAS-TOTAL
058600     ADD CN-CAMBIOS-LOTE               TO CN-CAMBIOS-TOTAL
058700
058800     PERFORM 9100-IMPRIME-LOTE
058900        THRU 9100-IMPRIME-LOTE-EXIT
059000
059100     .
059200 2800-CIERRA-LOTE-EXIT.
059300     EXIT.
059400
059500*****************************************************************
059600*                            3000-FIN                           *
059700*****************************************************************
059800 3000-FIN.
059900
060000     IF SI-HAY-LOTE-ABIERTO
060100        PERFORM 2800-CIERRA-LOTE
060200           THRU 2800-CIERRA-LOTE-EXIT
060300     END-IF
060400
060500     CLOSE RPTBATCH
060600
060700     PERFORM 3100-CUENTA-MAESTRO-FINAL
060800        THRU 3100-CUENTA-MAESTRO-FINAL-EXIT
060900
061000     CLOSE GAMEMSTR
061100
061200     PERFORM 9200-IMPRIME-TOTALES
061300        THRU 9200-IMPRIME-TOTALES-EXIT
061400
061500     CLOSE RPTFILE
061600
061700     .
061800 3000-FIN-EXIT.
061900     EXIT.
062000
062100 3100-CUENTA-MAESTRO-FINAL.
062200
062300     MOVE ZEROS                        TO CN-MAESTRO-FINAL
062400     MOVE LOW-VALUES           TO GMM-APP-ID OF REG-GAMEMSTR
062500     START GAMEMSTR KEY GREATER THAN GMM-APP-ID OF REG-GAMEMSTR
062600          INVALID KEY
062700          CONTINUE
062800     END-START
062900
063000     PERFORM 3110-LEE-MAESTRO-FINAL
063100        THRU 3110-LEE-MAESTRO-FINAL-EXIT
063200        UNTIL FS-88-NOTFND-MSTR
063300
063400     .
063500 3100-CUENTA-MAESTRO-FINAL-EXIT.
063600     EXIT.
063700
063800 3110-LEE-MAESTRO-FINAL.
063900
064000     READ GAMEMSTR NEXT RECORD
064100          AT END
064200          CONTINUE
064300     END-READ
064400
064500     IF FS-88-OK-MSTR
064600        ADD CT-1                       TO CN-MAESTRO-FINAL
064700     ELSE
064800        IF NOT FS-88-NOTFND-MSTR
064900           MOVE '23'                   TO SW-FS-MSTR
065000        END-IF
065100     END-IF
065200
065300     .
065400 3110-LEE-MAESTRO-FINAL-EXIT.
065500     EXIT.
065600
065700*****************************************************************
065800*                    9000-CALCULA-EPOCA                         *
065810* CALCULA SEGUNDOS DESDE 1970-01-01 PARA EL DIA/MES/ANIO         *
065820* INDICADOS EN WS-EP-DIA / WS-EP-MES / WS-EP-ANIO -- EL LLAMADOR *
065830* DEJA WS-EP-DIA EN 15 PARA EL DEFECTO DE LOTE (REGLA B3) O EN   *
065840* EL DIA REAL DE CORRIDA PARA EL CASO 'piiremoved' (9500).       *
066100* NO SE USAN FUNCIONES INTRINSECAS -- ACUMULACION MANUAL ANIO    *
066200* POR ANIO CON PRUEBA DE BISIESTO Y TABLA DE DIAS ACUMULADOS.    *
066300*****************************************************************
066400 9000-CALCULA-EPOCA.
066500
066600     MOVE ZEROS                        TO WS-EP-DIAS-ACUM
066700     MOVE 1970                         TO WS-EP-ANIO-IDX
066800
066900     PERFORM 9010-ACUM-DIAS-ANIO
067000        THRU 9010-ACUM-DIAS-ANIO-EXIT
067100        UNTIL WS-EP-ANIO-IDX EQUAL WS-EP-ANIO
067200
067300     SET WS-TDA-IDX                    TO WS-EP-MES
067400     ADD WS-TDA-VALOR (WS-TDA-IDX)      TO WS-EP-DIAS-ACUM
067500
067600     DIVIDE WS-EP-ANIO BY 4 GIVING WS-EP-RESIDUO
067700           REMAINDER WS-EP-RESIDUO
067800     IF WS-EP-RESIDUO EQUAL ZERO AND WS-EP-MES GREATER THAN 2
067900        ADD CT-1                        TO WS-EP-DIAS-ACUM
068000     END-IF
068100
068150     COMPUTE WS-EP-DIAS-ACUM = WS-EP-DIAS-ACUM + WS-EP-DIA - CT-1
068300
068400     COMPUTE WS-EP-RESULTADO =
068500             WS-EP-DIAS-ACUM * CT-SEGUNDOS-POR-DIA
068600
068700     .
068800 9000-CALCULA-EPOCA-EXIT.
068900     EXIT.
069000
069100*****************************************************************
069200*                   9010-ACUM-DIAS-ANIO                         *
069300* SUMA 366 O 365 DIAS POR CADA ANIO COMPLETO TRANSCURRIDO ENTRE  *
069400* 1970 Y EL ANIO DEL LOTE, SEGUN LA PRUEBA DE BISIESTO.          *
069500*****************************************************************
069600 9010-ACUM-DIAS-ANIO.
069700
069800     DIVIDE WS-EP-ANIO-IDX BY 4 GIVING WS-EP-RESIDUO
069900           REMAINDER WS-EP-RESIDUO
070000     IF WS-EP-RESIDUO EQUAL ZERO
070100        ADD 366                        TO WS-EP-DIAS-ACUM
070200     ELSE
070300        ADD 365                        TO WS-EP-DIAS-ACUM
070400     END-IF
070500
070600     ADD CT-1                          TO WS-EP-ANIO-IDX
070700
070800     .
070900 9010-ACUM-DIAS-ANIO-EXIT.
071000     EXIT.
071100
071200*****************************************************************
071300*                9500-CALCULA-EPOCA-HOY                         *
071400* CASO ESPECIAL DEL LOTE 'piiremoved' -- USA EL TIMESTAMP REAL   *
071410* DE LA CORRIDA (ANIO/MES/DIA Y HORA:MINUTO:SEGUNDO ACTUALES),   *
071420* NO EL DEFECTO DE DIA 15 QUE USA EL RESTO DE LA REGLA B3.       *
071600*****************************************************************
071700 9500-CALCULA-EPOCA-HOY.
071800
071900     COMPUTE WS-EP-ANIO = 2000 + WS-CD-ANIO
072000     MOVE WS-CD-MES                    TO WS-EP-MES
072050     MOVE WS-CD-DIA                    TO WS-EP-DIA
072100
072200     PERFORM 9000-CALCULA-EPOCA
072300        THRU 9000-CALCULA-EPOCA-EXIT
072350
072360     COMPUTE WS-EP-SEGS-DIA =
072370             (WS-CD-HORA * 3600) + (WS-CD-MINUTO * 60) + WS-CD-SEGUNDO
072380     ADD WS-EP-SEGS-DIA                TO WS-EP-RESULTADO
072400
072500     .
072600 9500-CALCULA-EPOCA-HOY-EXIT.
072700     EXIT.
072800
072900*****************************************************************
073000*                    9100-IMPRIME-LOTE                          *
073100*****************************************************************
073200 9100-IMPRIME-LOTE.
073300
073400     MOVE SPACES                       TO WS-RPT-LINE
073500     MOVE 'BATCH..............:'       TO WS-RPT-LABEL
073600     MOVE WS-LOTE-NOMBRE (1:30)         TO WS-RPT-BATCH-NOMBRE
073700
073800     IF WS-LOTE-DEFAULT-TS GREATER THAN ZEROS
073900        PERFORM 9110-FORMATEA-FECHA-LOTE
074000           THRU 9110-FORMATEA-FECHA-LOTE-EXIT
074100     ELSE
074200        MOVE 'DEFAULT-NONE'             TO WS-RPT-BATCH-FECHA
074300     END-IF
074400
074500     MOVE CN-ENTRADAS-LOTE              TO WS-RPT-ENTRADAS
074600     MOVE CN-ALTAS-LOTE                 TO WS-RPT-ALTAS
074700     MOVE CN-CAMBIOS-LOTE               TO WS-RPT-CAMBIOS
074800
074900     WRITE REG-RPTFILE FROM WS-RPT-LINE
075000          AFTER ADVANCING 1 LINE
075100
075200     .
075300 9100-IMPRIME-LOTE-EXIT.
075400     EXIT.
075500
075600 9110-FORMATEA-FECHA-LOTE.
075700
075800     IF SI-BATCH-PATRON-OK
075900        MOVE WS-BNP-ANIO-NUM            TO WS-RF-ANIO
076000        MOVE WS-MES-NUMERICO            TO WS-RF-MES
076100     ELSE
076200        COMPUTE WS-RF-ANIO = 2000 + WS-CD-ANIO
076300        MOVE WS-CD-MES                  TO WS-RF-MES
076400     END-IF
076500     MOVE WS-RPT-FECHA-YMD              TO WS-RPT-BATCH-FECHA
076600
076700     .
076800 9110-FORMATEA-FECHA-LOTE-EXIT.
076900     EXIT.
077000
077100*****************************************************************
077200*                   9200-IMPRIME-TOTALES                        *
077300*****************************************************************
077400 9200-IMPRIME-TOTALES.
077500
077600     MOVE SPACES                        TO WS-RPT-TEXT
077700     STRING 'GMMRG010 - REPORT MERGE TOTALS RUN '
077800            WS-CURRENT-DATE-X '/' WS-CURRENT-TIME-X
077900            DELIMITED BY SIZE
078000            INTO WS-RPT-TEXT
078100     END-STRING
078200     MOVE WS-RPT-TEXT                   TO RPT-LINE-TEXT
078300     WRITE REG-RPTFILE FROM WS-RPT-LINE
078400          AFTER ADVANCING TOP-OF-FORM
078500
078600     PERFORM 9210-IMPRIME-TOTAL-LINEA
078700        THRU 9210-IMPRIME-TOTAL-LINEA-EXIT
078900        VARYING WS-SUB-LINEA FROM 1 BY 1
079000        UNTIL WS-SUB-LINEA GREATER THAN 4
079100
079200     .
079300 9200-IMPRIME-TOTALES-EXIT.
079400     EXIT.
079500
079600 9210-IMPRIME-TOTAL-LINEA.
079700
079800     MOVE SPACES                        TO WS-RPT-LINE
079900
080000     EVALUATE WS-SUB-LINEA
080100        WHEN 1
080200           MOVE 'TOTAL ENTRIES PROCESSED......' TO WS-RPT-LABEL
080300           MOVE CN-ENTRADAS-TOTAL         TO WS-RPT-ENTRADAS
080400        WHEN 2
080500           MOVE 'TOTAL GAMES ADDED............' TO WS-RPT-LABEL
080600           MOVE CN-ALTAS-TOTAL            TO WS-RPT-ENTRADAS
080700        WHEN 3
080800           MOVE 'TOTAL GAMES UPDATED..........' TO WS-RPT-LABEL
080900           MOVE CN-CAMBIOS-TOTAL          TO WS-RPT-ENTRADAS
081000        WHEN 4
081100           MOVE 'FINAL MASTER GAME COUNT......' TO WS-RPT-LABEL
081200           MOVE CN-MAESTRO-FINAL          TO WS-RPT-ENTRADAS
081300     END-EVALUATE
081400
081500     WRITE REG-RPTFILE FROM WS-RPT-LINE
081600          AFTER ADVANCING 1 LINE
081700
081800     .
081900 9210-IMPRIME-TOTAL-LINEA-EXIT.
082000     EXIT.
