000100*****************************************************************
000200* Program name:    GMCAT010.                                    *
000300* Original author: mibarra.                                     *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 09/11/1993 mibarra       Initial Version. Ticket GM-0001.      *GM-0001
000900* 04/12/1993 mibarra       Ticket GM-0006 - master before/after  *GM-0006
001000*                          counts added to closing report.       *
001100* 17/03/1994 mibarra       Ticket GM-0009 - empty-name total     *GM-0009
001150*                          separated from exact-duplicate count. *
001200* 22/01/1999 mibarra       Ticket GM-0014 - Y2K review of the    *GM-0014
001300*                          run-date banner, no logic change.     *
001350* 14/09/1999 gforrich      Ticket GM-0028 - distinct app id      *GM-0028
001360*                          count added to the closing report.    *
001400* 03/06/2000 gforrich      Ticket GM-0032 - conflicting-name     *GM-0032
001450*                          count added per new business rule.    *
001470* 11/02/2001 gforrich      Ticket GM-0044 - COBOL/370 compiler   *GM-0044
001480*                          upgrade, recompiled, no logic change. *
001500*****************************************************************
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  GMCAT010.
002300 AUTHOR. MARIO IBARRA.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. 09/11/1993.
002600 DATE-COMPILED. 09/11/1993.
002700 SECURITY. CONFIDENTIAL.
002800*****************************************************************
002900*                                                               *
003000*             E N V I R O N M E N T   D I V I S I O N           *
003100*                                                               *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000
004100*****************************************************************
004200*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004300*****************************************************************
004400 FILE-CONTROL.
004500
004600     SELECT APPFEED    ASSIGN       TO APPFEED
004700                       FILE STATUS  IS SW-FS-FEED.
004800
004900     SELECT APPMSTR    ASSIGN       TO APPMSTR
005000                       ORGANIZATION IS INDEXED
005100                       ACCESS       IS DYNAMIC
005200                       RECORD KEY   IS APM-APP-ID OF REG-APPMSTR
005300                       FILE STATUS  IS SW-FS-MSTR.
005400
005500     SELECT SD-WORKFILE ASSIGN      TO GMSRT01.
005600
005700     SELECT SORTOUT    ASSIGN       TO GMSRT02
005800                       FILE STATUS  IS SW-FS-SORT.
005900
006000     SELECT RPTFILE    ASSIGN       TO GMRPT01
006100                       FILE STATUS  IS SW-FS-RPT.
006200
006300*****************************************************************
006400*                                                               *
006500*                      D A T A   D I V I S I O N                *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  APPFEED
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORD CONTAINS 69 CHARACTERS.
007500 01  REG-APPFEED.
007600     COPY GMAPPM0.
007700
007800 FD  APPMSTR
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 69 CHARACTERS.
008100 01  REG-APPMSTR.
008200     COPY GMAPPM0.
008300
008400 SD  SD-WORKFILE
008500     RECORD CONTAINS 69 CHARACTERS.
008600 01  SD-WORK-RECORD.
008700     05  SD-APP-ID                    PIC 9(09).
008800     05  SD-APP-NAME                  PIC X(60).
008900
009000 FD  SORTOUT
009100     RECORDING MODE IS F
009200     RECORD CONTAINS 69 CHARACTERS.
009300 01  SORTOUT-RECORD.
009400     05  SO-APP-ID                    PIC 9(09).
009500     05  SO-APP-NAME                  PIC X(60).
009600
009700 FD  RPTFILE
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  REG-RPTFILE.
010100     05  RPT-LINE-TEXT                PIC X(120).
010200     05  FILLER                       PIC X(012).
010300
010400 WORKING-STORAGE SECTION.
010500
010600*****************************************************************
010700*                    DEFINICION DE SWITCHES                     *
010800*****************************************************************
010900 01  SW-SWITCHES.
011000     05 SW-FS-FEED                    PIC X(02) VALUE SPACES.
011100        88 FS-88-OK-FEED                        VALUE '00'.
011200     05 SW-FS-MSTR                    PIC X(02) VALUE SPACES.
011300        88 FS-88-OK-MSTR                        VALUE '00'.
011400        88 FS-88-NOTFND-MSTR                    VALUE '23'.
011500        88 FS-88-DUPKEY-MSTR                    VALUE '22'.
011600        88 FS-88-NEW-MSTR                       VALUE '35'.
011700     05 SW-FS-SORT                    PIC X(02) VALUE SPACES.
011800        88 FS-88-OK-SORT                        VALUE '00'.
011900     05 SW-FS-RPT                     PIC X(02) VALUE SPACES.
012000        88 FS-88-OK-RPT                         VALUE '00'.
012100
012200     05 SW-FIN-FEED                   PIC X(01) VALUE 'N'.
012300        88 SI-FIN-FEED                          VALUE 'S'.
012400        88 NO-FIN-FEED                          VALUE 'N'.
012500
012600     05 SW-FIN-FEED2                  PIC X(01) VALUE 'N'.
012700        88 SI-FIN-FEED2                         VALUE 'S'.
012800        88 NO-FIN-FEED2                         VALUE 'N'.
012900
013000     05 SW-FIN-SORT                   PIC X(01) VALUE 'N'.
013100        88 SI-FIN-SORT                          VALUE 'S'.
013200        88 NO-FIN-SORT                          VALUE 'N'.
013300
013400     05 SW-FIN-MSTR                   PIC X(01) VALUE 'N'.
013500        88 SI-FIN-MSTR                          VALUE 'S'.
013600        88 NO-FIN-MSTR                          VALUE 'N'.
013700
013800     05 SW-PRIMER-REG                 PIC X(01) VALUE 'S'.
013900        88 ES-PRIMER-REG-GRUPO                  VALUE 'S'.
014000        88 NO-ES-PRIMER-REG-GRUPO                VALUE 'N'.
014100
014200*****************************************************************
014300*                    DEFINICION DE CONSTANTES                   *
014400*****************************************************************
014500 01  CT-CONSTANTES.
014600     05 CT-1                          PIC S9(04) COMP VALUE 1.
014700
014800*****************************************************************
014900*                    DEFINICION DE CONTADORES                   *
015000*****************************************************************
015100 01  CN-CONTADORES.
015200     05 CN-TOTAL-LEIDOS               PIC 9(09) COMP VALUE ZEROS.
015300     05 CN-DISTINCT-IDS               PIC 9(09) COMP VALUE ZEROS.
015400     05 CN-DUP-IDS                    PIC 9(09) COMP VALUE ZEROS.
015500     05 CN-EXACT-DUP                  PIC 9(09) COMP VALUE ZEROS.
015600     05 CN-CONFLICT-NAME              PIC 9(09) COMP VALUE ZEROS.
015700     05 CN-EMPTY-NAME                 PIC 9(09) COMP VALUE ZEROS.
015800     05 CN-MSTR-ANTES                 PIC 9(09) COMP VALUE ZEROS.
015900     05 CN-MSTR-DESPUES               PIC 9(09) COMP VALUE ZEROS.
016000     05 CN-DIFERENCIA                 PIC S9(09) COMP VALUE ZEROS.
016100
016200*****************************************************************
016300*          DEFINICION DE AREAS PARA EL CONTROL DE QUIEBRE        *
016400*          (ANALISIS DE DUPLICADOS SOBRE EL ARCHIVO ORDENADO)    *
016500*****************************************************************
016600 01  WS-SORT-ANTERIOR.
016700     05 WS-ANT-APP-ID                 PIC 9(09) VALUE ZEROS.
016800     05 WS-ANT-APP-NAME               PIC X(60) VALUE SPACES.
016900 01  WS-ANT-APP-ID-ALT REDEFINES WS-SORT-ANTERIOR.
017000     05 WS-ANT-APP-ID-X               PIC X(09).
017100     05 FILLER                        PIC X(60).
017200
017300 01  WS-CNT-GRUPO.
017400     05 WS-CNT-ID-REPETIDO            PIC 9(07) COMP VALUE ZEROS.
017500     05 WS-CNT-PAR-REPETIDO           PIC 9(07) COMP VALUE ZEROS.
017600     05 WS-CNT-NOMBRES-DIST           PIC 9(03) COMP VALUE ZEROS.
017700
017800*****************************************************************
017900*                DEFINICION DE BANNER DE FECHA                  *
018000*****************************************************************
018100 01  WS-CURRENT-DATE-DATA.
018200     05 WS-CURRENT-DATE               PIC 9(06) VALUE ZEROS.
018300     05 WS-CURRENT-TIME                PIC 9(08) VALUE ZEROS.
018400 01  WS-CURRENT-DATE-TEXT REDEFINES WS-CURRENT-DATE-DATA.
018500     05 WS-CURRENT-DATE-X             PIC X(06).
018600     05 WS-CURRENT-TIME-X             PIC X(08).
018700
018800*****************************************************************
018900*               DEFINICION DE LINEA DE REPORTE                  *
019000*****************************************************************
019100 01  WS-RPT-LINE.
019200     05 WS-RPT-TEXT                   PIC X(120).
019300 01  WS-RPT-LINE-COLS REDEFINES WS-RPT-LINE.
019400     05 WS-RPT-LABEL                  PIC X(036).
019500     05 WS-RPT-VALUE                  PIC ZZZ,ZZZ,ZZ9.
019600     05 FILLER                        PIC X(075).
019700
019800 01  WS-SUB-LINEA                     PIC 9(02) COMP VALUE ZEROS.
019900
020000 PROCEDURE DIVISION.
020100*****************************************************************
020200*                            MAIN LINE                          *
020300*****************************************************************
020400 0000-MAINLINE.
020500
020600     PERFORM 1000-INICIO
020700        THRU 1000-INICIO-EXIT
020800
020900     PERFORM 2000-ANALIZA-DUPLICADOS
021000        THRU 2000-ANALIZA-DUPLICADOS-EXIT
021100
021200     PERFORM 3000-CARGA-MAESTRO
021300        THRU 3000-CARGA-MAESTRO-EXIT
021400
021500     PERFORM 4000-FIN
021600        THRU 4000-FIN-EXIT
021700
021800     STOP RUN.
021900
022000*****************************************************************
022100*                           1000-INICIO                         *
022200* ABRE EL ARCHIVO DE SALIDA DE REPORTE Y CUENTA LOS REGISTROS    *
022300* QUE YA EXISTEN EN EL MAESTRO DE APLICACIONES ANTES DE LA       *
022400* CARGA DE ESTA CORRIDA (CONTROL "ANTES").                       *
022500*****************************************************************
022600 1000-INICIO.
022700
022800     ACCEPT WS-CURRENT-DATE-X         FROM DATE
022900     ACCEPT WS-CURRENT-TIME-X         FROM TIME
023000
023100     OPEN OUTPUT RPTFILE
023200     IF NOT FS-88-OK-RPT
023300        DISPLAY 'GMCAT010 - ERROR AL ABRIR RPTFILE: ' SW-FS-RPT
023400        PERFORM 4000-FIN THRU 4000-FIN-EXIT
023500        STOP RUN
023600     END-IF
023700
023800     PERFORM 1100-CUENTA-MAESTRO-ANTES
023900        THRU 1100-CUENTA-MAESTRO-ANTES-EXIT
024000
024100     .
024200 1000-INICIO-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600*                   1100-CUENTA-MAESTRO-ANTES                   *
024700*****************************************************************
024800 1100-CUENTA-MAESTRO-ANTES.
024900
025000     OPEN INPUT APPMSTR
025100
025200     IF FS-88-NEW-MSTR
025300        MOVE ZEROS                    TO CN-MSTR-ANTES
025400     ELSE
025500        IF NOT FS-88-OK-MSTR
025600           DISPLAY 'GMCAT010 - ERROR AL ABRIR APPMSTR: '
025700                   SW-FS-MSTR
025800        ELSE
025900           SET NO-FIN-MSTR            TO TRUE
026000           PERFORM 1110-LEE-MSTR-ANTES
026100              THRU 1110-LEE-MSTR-ANTES-EXIT
026200              UNTIL SI-FIN-MSTR
026300           CLOSE APPMSTR
026400        END-IF
026500     END-IF
026600
026700     .
026800 1100-CUENTA-MAESTRO-ANTES-EXIT.
026900     EXIT.
027000
027100 1110-LEE-MSTR-ANTES.
027200
027300     READ APPMSTR NEXT RECORD
027400          AT END
027500          SET SI-FIN-MSTR             TO TRUE
027600          NOT AT END
027700          ADD CT-1                    TO CN-MSTR-ANTES
027800     END-READ
027900
028000     .
028100 1110-LEE-MSTR-ANTES-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500*                     2000-ANALIZA-DUPLICADOS                   *
028600* ORDENA EL FEED POR APP-ID + APP-NAME (SORT CON INPUT           *
028700* PROCEDURE) Y LUEGO RECORRE EL ARCHIVO ORDENADO CON UN QUIEBRE  *
028800* DE CONTROL PARA OBTENER LAS ESTADISTICAS DE DUPLICADOS DE LA   *
028900* REGLA A2/A3/A4.  LA REGLA A5 (NOMBRES VACIOS) SE CUENTA EN LA  *
029000* INPUT PROCEDURE, SOBRE CADA REGISTRO LEIDO.                    *
029100*****************************************************************
029200 2000-ANALIZA-DUPLICADOS.
029300
029400     SORT SD-WORKFILE
029500          ON ASCENDING KEY SD-APP-ID SD-APP-NAME
029600          INPUT PROCEDURE 2100-INPUT-PROC
029700             THRU 2100-INPUT-PROC-EXIT
029800          GIVING SORTOUT
029900
030000     OPEN INPUT SORTOUT
030100     IF NOT FS-88-OK-SORT
030200        DISPLAY 'GMCAT010 - ERROR AL ABRIR SORTOUT: ' SW-FS-SORT
030300     ELSE
030400        SET ES-PRIMER-REG-GRUPO       TO TRUE
030500        PERFORM 2210-LEE-SORTED
030600           THRU 2210-LEE-SORTED-EXIT
030700        PERFORM 2300-PROCESA-SORTED
030800           THRU 2300-PROCESA-SORTED-EXIT
030900           UNTIL SI-FIN-SORT
031000        PERFORM 2330-CIERRA-ULTIMO-GRUPO
031100           THRU 2330-CIERRA-ULTIMO-GRUPO-EXIT
031200        CLOSE SORTOUT
031300     END-IF
031400
031500     .
031600 2000-ANALIZA-DUPLICADOS-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000*                       2100-INPUT-PROC                         *
032100* LEE EL FEED ORIGINAL EN SU PROPIO ORDEN Y LO ENTREGA AL SORT   *
032200* (RELEASE), ACUMULANDO EL TOTAL LEIDO Y LOS NOMBRES VACIOS.     *
032300*****************************************************************
032400 2100-INPUT-PROC.
032500
032600     OPEN INPUT APPFEED
032700     IF NOT FS-88-OK-FEED
032800        DISPLAY 'GMCAT010 - ERROR AL ABRIR APPFEED: ' SW-FS-FEED
032900     ELSE
033000        SET NO-FIN-FEED               TO TRUE
033100        PERFORM 2110-LEE-FEED-SORT
033200           THRU 2110-LEE-FEED-SORT-EXIT
033300        PERFORM 2120-RELEASE-SORT
033400           THRU 2120-RELEASE-SORT-EXIT
033500           UNTIL SI-FIN-FEED
033600        CLOSE APPFEED
033700     END-IF
033800
033900     .
034000 2100-INPUT-PROC-EXIT.
034100     EXIT.
034200
034300 2110-LEE-FEED-SORT.
034400
034500     READ APPFEED
034600          AT END
034700          SET SI-FIN-FEED             TO TRUE
034800     END-READ
034900
035000     IF NO-FIN-FEED
035100        ADD CT-1                      TO CN-TOTAL-LEIDOS
035200        IF APM-APP-NAME OF REG-APPFEED EQUAL SPACES
035300           ADD CT-1                   TO CN-EMPTY-NAME
035400        END-IF
035500     END-IF
035600
035700     .
035800 2110-LEE-FEED-SORT-EXIT.
035900     EXIT.
036000
036100 2120-RELEASE-SORT.
036200
036300     MOVE APM-APP-ID   OF REG-APPFEED TO SD-APP-ID
036400     MOVE APM-APP-NAME OF REG-APPFEED TO SD-APP-NAME
036500     RELEASE SD-WORK-RECORD
036600
036700     PERFORM 2110-LEE-FEED-SORT
036800        THRU 2110-LEE-FEED-SORT-EXIT
036900
037000     .
037100 2120-RELEASE-SORT-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500*                      2210-LEE-SORTED                          *
037600*****************************************************************
037700 2210-LEE-SORTED.
037800
037900     READ SORTOUT
038000          AT END
038100          SET SI-FIN-SORT             TO TRUE
038200     END-READ
038300
038400     .
038500 2210-LEE-SORTED-EXIT.
038600     EXIT.
038700
038800*****************************************************************
038900*                    2300-PROCESA-SORTED                        *
039000* QUIEBRE DE CONTROL POR APP-ID Y POR EL PAR (APP-ID, APP-NAME). *
039100*****************************************************************
039200 2300-PROCESA-SORTED.
039300
039400     IF ES-PRIMER-REG-GRUPO
039500        MOVE CT-1                     TO WS-CNT-ID-REPETIDO
039600        MOVE CT-1                     TO WS-CNT-PAR-REPETIDO
039700        MOVE CT-1                     TO WS-CNT-NOMBRES-DIST
039800        SET NO-ES-PRIMER-REG-GRUPO    TO TRUE
039900     ELSE
040000        IF SO-APP-ID EQUAL WS-ANT-APP-ID
040100           ADD CT-1                   TO WS-CNT-ID-REPETIDO
040200           IF SO-APP-NAME EQUAL WS-ANT-APP-NAME
040300              ADD CT-1                TO WS-CNT-PAR-REPETIDO
040400           ELSE
040500              PERFORM 2310-CIERRA-GRUPO-PAR
040600                 THRU 2310-CIERRA-GRUPO-PAR-EXIT
040700              ADD CT-1                TO WS-CNT-NOMBRES-DIST
040800              MOVE CT-1               TO WS-CNT-PAR-REPETIDO
040900           END-IF
041000        ELSE
041100           PERFORM 2310-CIERRA-GRUPO-PAR
041200              THRU 2310-CIERRA-GRUPO-PAR-EXIT
041300           PERFORM 2320-CIERRA-GRUPO-ID
041400              THRU 2320-CIERRA-GRUPO-ID-EXIT
041500           MOVE CT-1                  TO WS-CNT-ID-REPETIDO
041600           MOVE CT-1                  TO WS-CNT-PAR-REPETIDO
041700           MOVE CT-1                  TO WS-CNT-NOMBRES-DIST
041800        END-IF
041900     END-IF
042000
042100     MOVE SO-APP-ID                   TO WS-ANT-APP-ID
042200     MOVE SO-APP-NAME                 TO WS-ANT-APP-NAME
042300
042400     PERFORM 2210-LEE-SORTED
042500        THRU 2210-LEE-SORTED-EXIT
042600
042700     .
042800 2300-PROCESA-SORTED-EXIT.
042900     EXIT.
043000
043100*****************************************************************
043200*                    2310-CIERRA-GRUPO-PAR                      *
043300* REGLA A3 - EL PAR (ID, NOMBRE) ES DUPLICADO EXACTO SI SE       *
043400* REPITE MAS DE UNA VEZ.                                        *
043500*****************************************************************
043600 2310-CIERRA-GRUPO-PAR.
043700
043800     IF WS-CNT-PAR-REPETIDO GREATER THAN CT-1
043900        ADD CT-1                      TO CN-EXACT-DUP
044000     END-IF
044100
044200     .
044300 2310-CIERRA-GRUPO-PAR-EXIT.
044400     EXIT.
044500
044600*****************************************************************
044700*                    2320-CIERRA-GRUPO-ID                       *
044800* REGLA A2 - ID DUPLICADO SI OCURRE MAS DE UNA VEZ.              *
044900* REGLA A4 - ID CON NOMBRES EN CONFLICTO SI TIENE MAS DE UN      *
045000* NOMBRE DISTINTO EN TODO EL FEED.                               *
045100*****************************************************************
045200 2320-CIERRA-GRUPO-ID.
045300
045400     ADD CT-1                         TO CN-DISTINCT-IDS
045500
045600     IF WS-CNT-ID-REPETIDO GREATER THAN CT-1
045700        ADD CT-1                      TO CN-DUP-IDS
045800     END-IF
045900
046000     IF WS-CNT-NOMBRES-DIST GREATER THAN CT-1
046100        ADD CT-1                      TO CN-CONFLICT-NAME
046200     END-IF
046300
046400     .
046500 2320-CIERRA-GRUPO-ID-EXIT.
046600     EXIT.
046700
046800*****************************************************************
046900*                 2330-CIERRA-ULTIMO-GRUPO                      *
047000*****************************************************************
047100 2330-CIERRA-ULTIMO-GRUPO.
047200
047300     IF NO-ES-PRIMER-REG-GRUPO
047400        PERFORM 2310-CIERRA-GRUPO-PAR
047500           THRU 2310-CIERRA-GRUPO-PAR-EXIT
047600        PERFORM 2320-CIERRA-GRUPO-ID
047700           THRU 2320-CIERRA-GRUPO-ID-EXIT
047800     END-IF
047900
048000     .
048100 2330-CIERRA-ULTIMO-GRUPO-EXIT.
048200     EXIT.
048300
048400*****************************************************************
048500*                     3000-CARGA-MAESTRO                        *
048600* RELEE EL FEED EN SU ORDEN ORIGINAL Y CARGA EL MAESTRO CON      *
048700* REEMPLAZO POR CLAVE (REGLA A1) -- EL WRITE FALLA POR CLAVE     *
048800* DUPLICADA CUANDO EL ID YA EXISTE Y SE RESUELVE CON REWRITE,    *
048900* DE MODO QUE LA ULTIMA OCURRENCIA DEL FEED SIEMPRE GANA.        *
049000*****************************************************************
049100 3000-CARGA-MAESTRO.
049200
049300     OPEN INPUT APPFEED
049400     IF NOT FS-88-OK-FEED
049500        DISPLAY 'GMCAT010 - ERROR AL REABRIR APPFEED: '
049600                SW-FS-FEED
049700     ELSE
049800        PERFORM 3010-ABRE-MAESTRO
049900           THRU 3010-ABRE-MAESTRO-EXIT
050000        SET NO-FIN-FEED2              TO TRUE
050100        PERFORM 3100-LEE-FEED-CARGA
050200           THRU 3100-LEE-FEED-CARGA-EXIT
050300        PERFORM 3200-GRABA-MAESTRO
050400           THRU 3200-GRABA-MAESTRO-EXIT
050500           UNTIL SI-FIN-FEED2
050600        CLOSE APPFEED
050700        CLOSE APPMSTR
050800     END-IF
050900
051000     .
051100 3000-CARGA-MAESTRO-EXIT.
051200     EXIT.
051300
051400 3010-ABRE-MAESTRO.
051500
051600     OPEN I-O APPMSTR
051700     IF FS-88-NEW-MSTR
051800        OPEN OUTPUT APPMSTR
051900     END-IF
052000
052100     .
052200 3010-ABRE-MAESTRO-EXIT.
052300     EXIT.
052400
052500 3100-LEE-FEED-CARGA.
052600
052700     READ APPFEED
052800          AT END
052900          SET SI-FIN-FEED2            TO TRUE
053000     END-READ
053100
053200     .
053300 3100-LEE-FEED-CARGA-EXIT.
053400     EXIT.
053500
053600 3200-GRABA-MAESTRO.
053700
053800     MOVE APM-APP-ID   OF REG-APPFEED
053900                               TO APM-APP-ID   OF REG-APPMSTR
054000     MOVE APM-APP-NAME OF REG-APPFEED
054100                               TO APM-APP-NAME OF REG-APPMSTR
054200
054300     WRITE REG-APPMSTR
054400     IF FS-88-DUPKEY-MSTR
054500        REWRITE REG-APPMSTR
054600     ELSE
054700        IF NOT FS-88-OK-MSTR
054800           DISPLAY 'GMCAT010 - ERROR AL GRABAR APPMSTR: '
054900                   SW-FS-MSTR
055000        END-IF
055100     END-IF
055200
055300     PERFORM 3100-LEE-FEED-CARGA
055400        THRU 3100-LEE-FEED-CARGA-EXIT
055500
055600     .
055700 3200-GRABA-MAESTRO-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100*                            4000-FIN                           *
056200*****************************************************************
056300 4000-FIN.
056400
056500     PERFORM 4100-CUENTA-MAESTRO-DESPUES
056600        THRU 4100-CUENTA-MAESTRO-DESPUES-EXIT
056700
056800     COMPUTE CN-DIFERENCIA = CN-MSTR-DESPUES - CN-MSTR-ANTES
056900
057000     PERFORM 9000-IMPRIME-REPORTE
057100        THRU 9000-IMPRIME-REPORTE-EXIT
057200
057300     CLOSE RPTFILE
057400
057500     .
057600 4000-FIN-EXIT.
057700     EXIT.
057800
057900 4100-CUENTA-MAESTRO-DESPUES.
058000
058100     MOVE ZEROS                       TO CN-MSTR-DESPUES
058200     OPEN INPUT APPMSTR
058300     IF FS-88-OK-MSTR
058400        SET NO-FIN-MSTR               TO TRUE
058500        PERFORM 4110-LEE-MSTR-DESPUES
058600           THRU 4110-LEE-MSTR-DESPUES-EXIT
058700           UNTIL SI-FIN-MSTR
058800        CLOSE APPMSTR
058900     END-IF
059000
059100     .
059200 4100-CUENTA-MAESTRO-DESPUES-EXIT.
059300     EXIT.
059400
059500 4110-LEE-MSTR-DESPUES.
059600
059700     READ APPMSTR NEXT RECORD
059800          AT END
059900          SET SI-FIN-MSTR             TO TRUE
060000          NOT AT END
060100          ADD CT-1                    TO CN-MSTR-DESPUES
060200     END-READ
060300
060400     .
060500 4110-LEE-MSTR-DESPUES-EXIT.
060600     EXIT.
060700
060800*****************************************************************
060900*                     9000-IMPRIME-REPORTE                      *
061000* REPORTE DE CARGA DEL CATALOGO DE APLICACIONES.                 *
061100*****************************************************************
061200 9000-IMPRIME-REPORTE.
061300
061400     MOVE SPACES                      TO WS-RPT-TEXT
061500     STRING 'GMCAT010 - APP CATALOG LOAD REPORT   RUN '
061600            WS-CURRENT-DATE-X '/' WS-CURRENT-TIME-X
061700            DELIMITED BY SIZE
061800            INTO WS-RPT-TEXT
061900     END-STRING
062000     MOVE WS-RPT-TEXT                 TO RPT-LINE-TEXT
062100     WRITE REG-RPTFILE FROM WS-RPT-LINE
062200          AFTER ADVANCING TOP-OF-FORM
062300
062400     PERFORM 9010-IMPRIME-LINEA
062500        THRU 9010-IMPRIME-LINEA-EXIT
062600        VARYING WS-SUB-LINEA FROM 1 BY 1
062800        UNTIL WS-SUB-LINEA GREATER THAN 9
062900
063000     .
063100 9000-IMPRIME-REPORTE-EXIT.
063200     EXIT.
063300
063400*****************************************************************
063500*                    9010-IMPRIME-LINEA                         *
063600*****************************************************************
063700 9010-IMPRIME-LINEA.
063800
063900     EVALUATE WS-SUB-LINEA
064000        WHEN 1
064100           MOVE 'TOTAL RECORDS READ.................'
064200                                       TO WS-RPT-LABEL
064300           MOVE CN-TOTAL-LEIDOS        TO WS-RPT-VALUE
064400        WHEN 2
064500           MOVE 'DISTINCT APP IDS....................'
064600                                       TO WS-RPT-LABEL
064700           MOVE CN-DISTINCT-IDS        TO WS-RPT-VALUE
064800        WHEN 3
064900           MOVE 'DUPLICATE-ID COUNT..................'
065000                                       TO WS-RPT-LABEL
065100           MOVE CN-DUP-IDS             TO WS-RPT-VALUE
065200        WHEN 4
065300           MOVE 'EXACT-DUPLICATE COUNT...............'
065400                                       TO WS-RPT-LABEL
065500           MOVE CN-EXACT-DUP           TO WS-RPT-VALUE
065600        WHEN 5
065700           MOVE 'CONFLICTING-NAME ID COUNT...........'
065800                                       TO WS-RPT-LABEL
065900           MOVE CN-CONFLICT-NAME       TO WS-RPT-VALUE
066000        WHEN 6
066100           MOVE 'EMPTY-NAME COUNT.....................'
066200                                       TO WS-RPT-LABEL
066300           MOVE CN-EMPTY-NAME          TO WS-RPT-VALUE
066400        WHEN 7
066500           MOVE 'MASTER COUNT BEFORE..................'
066600                                       TO WS-RPT-LABEL
066700           MOVE CN-MSTR-ANTES          TO WS-RPT-VALUE
066800        WHEN 8
066900           MOVE 'MASTER COUNT AFTER...................'
067000                                       TO WS-RPT-LABEL
067100           MOVE CN-MSTR-DESPUES        TO WS-RPT-VALUE
067200        WHEN 9
067300           MOVE 'RECORDS ADDED (AFTER MINUS BEFORE)...'
067400                                       TO WS-RPT-LABEL
067500           MOVE CN-DIFERENCIA          TO WS-RPT-VALUE
067600     END-EVALUATE
067700
067800     MOVE WS-RPT-LINE                 TO RPT-LINE-TEXT
067900     WRITE REG-RPTFILE FROM WS-RPT-LINE
068000          AFTER ADVANCING 1 LINE
068100
068200     .
068300 9010-IMPRIME-LINEA-EXIT.
068400     EXIT.
