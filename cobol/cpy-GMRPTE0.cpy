000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMRPTE0                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE ENTRADA DE REPORTE DE COMPATIBILIDAD   *
000600*               Y DE REGISTRO DE ENCABEZADO DE LOTE (UNIT-B).    *
000700*               AMBOS TIPOS DE REGISTRO COMPARTEN ESTE LAYOUT;   *
000800*               EL ENCABEZADO SE RECONOCE POR EL VALOR CENTINELA *
000900*               DE RPE-APP-ID (RPE-88-BATCH-HDR).  EN ESE CASO   *
001000*               RPE-TITLE LLEVA EL NOMBRE CRUDO DEL LOTE Y       *
001100*               RPE-TIMESTAMP NO SE USA.                         *
001200*                                                                *
001300* -------------------------------------------------------------- *
001400*                                                                *
001500*           LONGITUD : 080 POSICIONES.                          *
001600*           PREFIJO  : RPE.                                     *
001700*                                                                *
001800* NOTA: EL REGISTRO OCUPA LAS 80 POSICIONES SIN HOLGURA, POR LO  *
001900*       QUE NO LLEVA FILLER DE RELLENO.                         *
002000*                                                                *
002100* MAINTENANCE LOG                                                *
002200* DATE       AUTHOR        REQUEST     DESCRIPTION               *
002300* ---------- ------------- ----------- ------------------------- *
002400* 14/02/2024 M.IBARRA      GM-0021     VERSION INICIAL.          *GM-0021 
002500* 03/06/2024 G.FORRICH     GM-0033     AGREGADO CENTINELA DE     *GM-0033 
002600*                                      ENCABEZADO DE LOTE.       *
002700******************************************************************
002800     05  GMRPTE0.
002900         10  RPE-APP-ID                    PIC X(10).
003000             88  RPE-88-BATCH-HDR        VALUE '*BATCH*   '.
003100         10  RPE-TITLE                     PIC X(60).
003200         10  RPE-TIMESTAMP                 PIC 9(10).
