000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  GMGAMM0                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL MAESTRO DE JUEGOS -- SALIDA DE LA     *
000600*               FUSION DE REPORTES (UNIT-B) Y ENTRADA DEL        *
000700*               UTILITARIO DE CONSULTA (UNIT-C).                *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 094 POSICIONES.                          *
001200*           PREFIJO  : GMM.                                     *
001300*                                                                *
001400* NOTA: GMM-REPORT-COUNT VIAJA EN BINARIO (COMP) -- ES LO QUE    *
001500*       PERMITE QUE EL REGISTRO ENTRE EN 94 POSICIONES; SI       *
001600*       VIAJARA EN ZONA OCUPARIA 97.  NO QUEDA HOLGURA PARA      *
001700*       FILLER DE RELLENO A ESTE ANCHO.                         *
001800*                                                                *
001900* MAINTENANCE LOG                                                *
002000* DATE       AUTHOR        REQUEST     DESCRIPTION               *
002100* ---------- ------------- ----------- ------------------------- *
002200* 14/02/2024 M.IBARRA      GM-0022     VERSION INICIAL.          *GM-0022 
002300* 19/07/2024 G.FORRICH     GM-0040     REPORT-COUNT PASA A COMP  *GM-0040 
002400*                                      PARA AHORRAR 3 BYTES.     *
002500******************************************************************
002600     05  GMGAMM0.
002700         10  GMM-APP-ID                    PIC X(10).
002800         10  GMM-TITLE                     PIC X(60).
002900         10  GMM-FIRST-SEEN                PIC 9(10).
003000         10  GMM-LAST-SEEN                 PIC 9(10).
003100         10  GMM-REPORT-COUNT              PIC 9(07) COMP.
